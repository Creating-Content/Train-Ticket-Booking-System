000010*RSVCMWS.CPYBK
000020*COMMON FILE-STATUS AND RUN WORK AREA - ALL RSV PROGRAMS
000030*COPY THIS MEMBER IN WORKING-STORAGE OF EVERY RSV PROGRAM
000040*THAT OPENS A TRAINS, USERS, REQUESTS OR RESULTS FILE.
000050*=================================================================
000060*AMENDMENT HISTORY
000070*=================================================================
000080*TAG     DATE       DEV     DESCRIPTION
000090*------- ---------- ------- -----------------------------------
000100*INITIAL VERSION - COMMON FILE STATUS FOR TRAIN LEDGER            RSVC8401
000110*CONVERSION.
000120*ADDED WK-C-RECORD-NOT-FOUND 88-LEVEL FOR SEAT                    RSVC8907
000130*UPDATE LOOKUPS.
000140*CENTURY FIX - WK-C-TODAY-CCYYMMDD EXPANDED                       RSVCY2K9
000150*FROM 6 TO 8 DIGITS FOR YEAR 2000.
000160*ADDED GENERIC COMP SUBSCRIPTS SHARED BY ALL TABLE                RSVC0341
000170*SEARCH PARAGRAPHS.
000180*=================================================================
000190
000200 01  RSV-COMMON-WORK-AREA.
000210     05  WK-C-FILE-STATUS          PIC X(02).
000220         88  WK-C-SUCCESSFUL           VALUE "00".
000230         88  WK-C-END-OF-FILE          VALUE "10".
000240         88  WK-C-DUPLICATE-KEY        VALUE "22".
000250         88  WK-C-RECORD-NOT-FOUND     VALUE "23".
000260         88  WK-C-PERMANENT-ERROR      VALUE "30" "34" "35"
000270                                             "37" "39" "41"
000280                                             "42" "46" "47".
000290     05  WK-C-TODAY-CCYYMMDD       PIC 9(08).
000300     05  WK-C-TODAY-HHMMSS         PIC 9(06).
000310     05  WK-N-GENERIC-SUB1         PIC S9(04) COMP.
000320     05  WK-N-GENERIC-SUB2         PIC S9(04) COMP.
000330     05  FILLER                    PIC X(20).
