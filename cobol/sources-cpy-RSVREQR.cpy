000010*RSVREQR.CPYBK
000020*BOOKING TRANSACTION RECORD - ONE PER LINE IN THE REQUESTS FILE,
000030*DRIVES THE MAIN BATCH DISPATCH IN RSVMAIN.
000040*=================================================================
000050*AMENDMENT HISTORY
000060*=================================================================
000070*TAG     DATE       DEV     DESCRIPTION
000080*------- ---------- ------- -----------------------------------
000090*INITIAL VERSION - SIGNUP/LOGIN/BOOK ACTIONS ONLY.                RSVR8601
000100*ADDED SEARCH ACTION AND REQ-SOURCE/REQ-DESTINATION.              RSVR8809
000110*ADDED CANCEL ACTION AND REQ-TICKET-ID.                           RSVR9406
000120*ADDED LIST ACTION (NO EXTRA FIELDS REQUIRED).                    RSVR0203
000130*=================================================================
000140
000150 01  RSV-REQUEST-RECORD.
000160     05  REQ-ACTION                PIC X(08).
000170         88  REQ-IS-SIGNUP             VALUE "SIGNUP  ".
000180         88  REQ-IS-LOGIN              VALUE "LOGIN   ".
000190         88  REQ-IS-SEARCH             VALUE "SEARCH  ".
000200         88  REQ-IS-BOOK               VALUE "BOOK    ".
000210         88  REQ-IS-CANCEL             VALUE "CANCEL  ".
000220         88  REQ-IS-LIST               VALUE "LIST    ".
000230     05  REQ-USERNAME              PIC X(20).
000240     05  REQ-PASSWORD              PIC X(20).
000250     05  REQ-SOURCE                PIC X(15).
000260     05  REQ-DESTINATION           PIC X(15).
000270     05  REQ-TRAIN-ID              PIC X(10).
000280     05  REQ-ROW                   PIC 9(02).
000290     05  REQ-COL                   PIC 9(02).
000300     05  REQ-TICKET-ID             PIC X(12).
000310     05  FILLER                    PIC X(20).
