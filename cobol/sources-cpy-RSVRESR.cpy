000010*RSVRESR.CPYBK
000020*WORKING STORAGE FORMATS FOR THE RESULTS REPORT LINE.  ONE
000030*132-BYTE LINE PER REQUEST, PLUS THE SEARCH-DETAIL, LIST-DETAIL
000040*AND END-OF-RUN TOTALS VARIANTS, ALL LAID OVER THE SAME AREA.
000050******************************************************************
000060*MODIFICATION HISTORY
000070******************************************************************
000080*TAG    DATE     DEV    DESCRIPTION
000090*------ -------- ------ ----------------------------------------
000100*INITIAL RESULT LINE - ONE OUTCOME PER REQUEST ONLY.              RSVRSL01
000110*ADDED RES-SEARCH-LINE REDEFINE FOR MATCHED-TRAIN DETAIL.         RSVRSL02
000120*ADDED RES-LIST-LINE REDEFINE FOR TICKET DISPLAY FORMAT.          RSVRSL03
000130*ADDED RES-TOTALS-LINE REDEFINE FOR END-OF-RUN COUNTS.            RSVRSL04
000140*-----------------------------------------------------------------
000150
000160 01  RSV-RESULTS-LINE.
000170     05  RES-DETAIL-LINE.
000180         10  RES-ACTION            PIC X(08).
000190         10  FILLER                PIC X(01).
000200         10  RES-KEY-INFO          PIC X(40).
000210         10  FILLER                PIC X(01).
000220         10  RES-OUTCOME           PIC X(10).
000230         10  FILLER                PIC X(01).
000240         10  RES-REASON            PIC X(30).
000250         10  FILLER                PIC X(41).
000260     05  RES-SEARCH-LINE REDEFINES RES-DETAIL-LINE.
000270         10  FILLER                PIC X(08).
000280         10  RSL-TRAIN-ID          PIC X(10).
000290         10  FILLER                PIC X(02).
000300         10  RSL-TRAIN-NO          PIC X(10).
000310         10  FILLER                PIC X(02).
000320         10  RSL-AVAIL-SEATS       PIC ZZ9.
000330         10  FILLER                PIC X(97).
000340     05  RES-LIST-LINE REDEFINES RES-DETAIL-LINE.
000350         10  RLL-TICKET-TEXT       PIC X(120).
000360         10  FILLER                PIC X(12).
000370     05  RES-TOTALS-LINE REDEFINES RES-DETAIL-LINE.
000380         10  RTL-LABEL-1           PIC X(30).
000390         10  RTL-VALUE-1           PIC ZZZZZZ9.
000400         10  FILLER                PIC X(01).
000410         10  RTL-LABEL-2           PIC X(30).
000420         10  RTL-VALUE-2           PIC ZZZZZZ9.
000430         10  FILLER                PIC X(57).
