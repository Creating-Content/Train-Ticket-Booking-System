000010*RSVSEQC.CPYBK
000020*RUN-SEQUENCE ID GENERATOR AND CURRENT-DATE COMMON AREA.
000030*A NEW TRAIN, USER OR TICKET ID IS BUILT BY STAMPING A
000040*TWO-DIGIT PREFIX ONTO THE RUN DATE AND AN INCREMENTING
000050*RUN-SEQUENCE COUNTER - NOT A DATABASE-ASSIGNED KEY.
000060*====================================================================
000070*TAG NAME     DATE       DESCRIPTION
000080*--------------------------------------------------------------------
000090*RSVS7001 RSVSEQC - 1987 - INITIAL VERSION, 4-DIGIT SEQUENCE.
000100*RSVS9902 RSVSEQC - 1999 - CENTURY FIX, WS-SEQ-CCYYMMDD EXPANDED
000110*                          TO 8 DIGITS FOR YEAR 2000 ROLLOVER.
000120*RSVS0815 RSVSEQC - 2008 - SEQUENCE WIDTH RAISED 4 TO 6 DIGITS,
000130*                          RAN OUT OF ROOM DURING THE SUMMER
000140*                          TIMETABLE BATCH.
000150*RSVS1804 RSVSEQC - 2018 - ADDED WK-SEQ-COUNTER-DSP SO RSVMAIN AND
000160*                          RSVUSGN CAN STRING THE COUNTER INTO THE
000170*                          NEW ID - A COMP FIELD CANNOT BE STRUNG.
000180*--------------------------------------------------------------------
000190
000200 01  WK-RSVSEQC.
000210     05  WK-SEQ-INPUT.
000220         10  WK-SEQ-ID-PREFIX      PIC X(02).
000230     05  WK-SEQ-OUTPUT.
000240         10  WK-SEQ-CCYYMMDD       PIC 9(08).
000250         10  WK-SEQ-HHMMSS         PIC 9(06).
000260         10  WK-SEQ-COUNTER        PIC S9(06) COMP.
000270         10  WK-SEQ-COUNTER-DSP    PIC 9(06).
000280         10  WK-SEQ-NEW-ID         PIC X(12).
000290     05  FILLER                    PIC X(02).
