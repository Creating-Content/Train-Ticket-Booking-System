000010*RSVTRNR.CPYBK
000020*TRAIN MASTER FLAT RECORD LAYOUT - THIS IS THE TRAINS FILE LAYOUT,
000030*396 BYTES, READ/WRITTEN BY RSVTLOD AND RSVTSAV ONLY.
000040*TRN-TRAIN-ID IS THE LOGICAL KEY - COMPARED CASE-INSENSITIVE
000050*BY ALL RSVT... PROGRAMS AGAINST THE IN-MEMORY TABLE (SEE
000060*RSVTRNT.CPYBK), NOT AGAINST THIS RECORD DIRECTLY.
000070*=================================================================
000080*AMENDMENT HISTORY
000090*=================================================================
000100*TAG     DATE       DEV     DESCRIPTION
000110*------- ---------- ------- -----------------------------------
000120*INITIAL VERSION - TRAIN LEDGER RECORD, 4 CAR MAX ROUTE           RSVT8401
000130*(STATION LIST EXPANDED TO 10 IN RSVT8602 BELOW).
000140*STATION LIST AND TIMES EXPANDED FROM 4 TO 10 STOPS               RSVT8602
000150*PER TIMETABLE RE-ISSUE.
000160*ADDED TRN-ROW-COUNT/TRN-COL-COUNT - SEAT GRID WAS                RSVT9011
000170*PREVIOUSLY A FIXED 8X8, NOW VARIABLE PER COACH.
000180*CENTURY CHECK - NO DATE FIELDS ON THIS RECORD, NO                RSVTY2K0
000190*CHANGE REQUIRED, REVIEWED FOR YEAR 2000 ONLY.
000200*SPLIT THE IN-MEMORY TABLE OUT TO ITS OWN RSVTRNT MEMBER SO       RSVT1108
000210*LINKAGE-ONLY PROGRAMS DO NOT HAVE TO COPY THE FLAT RECORD TOO.
000220*REMOVED THE RSV-TRAIN-TABLE-AREA BLOCK RSVT1108 ABOVE LEFT       RSVT1805
000230*BEHIND HERE BY MISTAKE - RSVTSAV WAS COPYING BOTH THIS MEMBER
000240*AND RSVTRNT, WHICH DUPLICATED THE 01-LEVEL.
000250*=================================================================
000260
000270 01  RSV-TRAIN-RECORD.
000280     05  TRN-TRAIN-ID              PIC X(10).
000290     05  TRN-TRAIN-NO              PIC X(10).
000300     05  TRN-STATION-COUNT         PIC 9(02).
000310     05  TRN-STATION-LIST OCCURS 10 TIMES.
000320         10  TRN-STATION           PIC X(15).
000330     05  TRN-TIME-LIST OCCURS 10 TIMES.
000340         10  TRN-STATION-TIME      PIC X(05).
000350     05  TRN-ROW-COUNT             PIC 9(02).
000360     05  TRN-COL-COUNT             PIC 9(02).
000370     05  TRN-SEAT-ROW OCCURS 10 TIMES.
000380         10  TRN-SEAT-COL OCCURS 10 TIMES.
000390             15  TRN-SEAT          PIC 9(01).
000400     05  FILLER                    PIC X(70).
