000010*RSVTRNT.CPYBK
000020*IN-MEMORY TRAIN TABLE - BUILT BY RSVTLOD AT START OF RUN AND
000030*SCANNED LINEAR BY TRN-TRAIN-ID (CASE-INSENSITIVE) FROM EVERY
000040*RSVT... SUBPROGRAM.  WS-TRAIN-COUNT HOLDS THE NUMBER OF ROWS
000050*ACTUALLY IN USE.  COPY THIS MEMBER (NOT RSVTRNR) IN LINKAGE
000060*SECTION WHEN ALL A SUBPROGRAM NEEDS IS THE SHARED TABLE.
000070*=================================================================
000080*AMENDMENT HISTORY
000090*=================================================================
000100*TAG     DATE       DEV     DESCRIPTION
000110*------- ---------- ------- -----------------------------------
000120*SPLIT OUT OF RSVTRNR SO LINKAGE-ONLY PROGRAMS DO NOT HAVE        RSVT1108
000130*TO COPY THE 396-BYTE FLAT RECORD AS WELL.
000140*=================================================================
000150
000160 77  WS-MAX-TRAINS                 PIC S9(04) COMP VALUE 500.
000170 01  RSV-TRAIN-TABLE-AREA.
000180     05  WS-TRAIN-COUNT            PIC S9(04) COMP VALUE ZERO.
000190     05  WS-TRAIN-TABLE OCCURS 500 TIMES
000200                 INDEXED BY WS-TRAIN-IDX.
000210         10  WST-TRAIN-ID          PIC X(10).
000220         10  WST-TRAIN-NO          PIC X(10).
000230         10  WST-STATION-COUNT     PIC 9(02).
000240         10  WST-STATION-LIST OCCURS 10 TIMES.
000250             15  WST-STATION       PIC X(15).
000260         10  WST-TIME-LIST OCCURS 10 TIMES.
000270             15  WST-STATION-TIME  PIC X(05).
000280         10  WST-ROW-COUNT         PIC 9(02).
000290         10  WST-COL-COUNT         PIC 9(02).
000300         10  WST-SEAT-ROW OCCURS 10 TIMES.
000310             15  WST-SEAT-COL OCCURS 10 TIMES.
000320                 20  WST-SEAT      PIC 9(01).
000330         10  FILLER                PIC X(70).
