000010*RSVUSRR.CPYBK
000020*USER MASTER RECORD AND CHILD TICKET RECORD - THE USERS FILE
000030*LAYOUT READ/WRITTEN BY RSVULOD AND RSVUSAV ONLY.  SEE RSVUSRT
000040*FOR THE IN-MEMORY TABLE OTHER RSVU... PROGRAMS SCAN.
000050*USR-NAME IS COMPARED CASE-INSENSITIVE FOR SIGNUP/LOGIN.
000060*=================================================================
000070*AMENDMENT HISTORY
000080*=================================================================
000090*TAG     DATE       DEV     DESCRIPTION
000100*------- ---------- ------- -----------------------------------
000110*INITIAL VERSION - PASSENGER LEDGER, 4 TICKETS MAX                RSVU8503
000120*PER PASSENGER.
000130*TICKET LIMIT RAISED 4 TO 10 PER PASSENGER FOLLOWING              RSVU9204
000140*COMPLAINT LOG CR-1142.
000150*CENTURY FIX - TKT-DATE-OF-TRAVEL EXPANDED FROM                   RSVUY2K2
000160*YY-MM-DD HH:MM TO CCYY-MM-DD HH:MM:SS (19 BYTES).
000170*SPLIT THE IN-MEMORY TABLE OUT TO ITS OWN RSVUSRT MEMBER SO       RSVU1108
000180*LINKAGE-ONLY PROGRAMS DO NOT HAVE TO COPY THE FLAT RECORDS TOO.
000190*REMOVED THE RSV-USER-TABLE-AREA BLOCK RSVU1108 ABOVE LEFT        RSVU1805
000200*BEHIND HERE BY MISTAKE - RSVUSAV WAS COPYING BOTH THIS MEMBER
000210*AND RSVUSRT, WHICH DUPLICATED THE 01-LEVEL.
000220*=================================================================
000230
000240*----------------------------------------------------------------
000250*56-BYTE USER HEADER RECORD - FIRST LINE OF A USER IN USERS FILE
000260*----------------------------------------------------------------
000270 01  RSV-USER-RECORD.
000280     05  USR-USER-ID               PIC X(12).
000290     05  USR-NAME                  PIC X(20).
000300     05  USR-HASH-PASSWORD         PIC X(20).
000310     05  USR-TICKET-COUNT          PIC 9(02).
000320     05  FILLER                    PIC X(02).
000330
000340*----------------------------------------------------------------
000350*83-BYTE TICKET RECORD - ONE LINE FOLLOWS THE USER HEADER FOR
000360*EACH BOOKED TICKET (USR-TICKET-COUNT TELLS HOW MANY).  FIELD
000370*WIDTHS ARE ALREADY FULL TO THE 83-BYTE RECORD LENGTH HANDED
000380*DOWN FROM THE ORIGINAL DESIGN - NO ROOM LEFT FOR A TRAILING
000390*FILLER PAD ON THIS ONE RECORD.
000400*----------------------------------------------------------------
000410 01  RSV-TICKET-RECORD.
000420     05  TKT-TICKET-ID             PIC X(12).
000430     05  TKT-USER-ID               PIC X(12).
000440     05  TKT-SOURCE                PIC X(15).
000450     05  TKT-DESTINATION           PIC X(15).
000460     05  TKT-DATE-OF-TRAVEL        PIC X(19).
000470     05  TKT-TRAIN-ID              PIC X(10).
