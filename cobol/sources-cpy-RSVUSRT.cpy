000010*RSVUSRT.CPYBK
000020*IN-MEMORY USER TABLE WITH PER-USER TICKET SUB-TABLE - BUILT BY
000030*RSVULOD AT START OF RUN AND SCANNED LINEAR BY WSU-NAME (CASE-
000040*INSENSITIVE) OR WSU-USER-ID FROM EVERY RSVU... SUBPROGRAM.
000050*COPY THIS MEMBER (NOT RSVUSRR) IN LINKAGE SECTION WHEN ALL A
000060*SUBPROGRAM NEEDS IS THE SHARED TABLE.
000070*=================================================================
000080*AMENDMENT HISTORY
000090*=================================================================
000100*TAG     DATE       DEV     DESCRIPTION
000110*------- ---------- ------- -----------------------------------
000120*ADDED WS-MAX-USERS BOUND FOR THE BATCH RUN TABLE.                RSVU0719
000130*SPLIT OUT OF RSVUSRR SO LINKAGE-ONLY PROGRAMS DO NOT HAVE        RSVU1108
000140*TO COPY THE FLAT USER/TICKET RECORDS AS WELL.
000150*=================================================================
000160
000170 77  WS-MAX-USERS                  PIC S9(04) COMP VALUE 500.
000180 01  RSV-USER-TABLE-AREA.
000190     05  WS-USER-COUNT             PIC S9(04) COMP VALUE ZERO.
000200     05  WS-USER-TABLE OCCURS 500 TIMES
000210                 INDEXED BY WS-USER-IDX.
000220         10  WSU-USER-ID           PIC X(12).
000230         10  WSU-NAME              PIC X(20).
000240         10  WSU-HASH-PASSWORD     PIC X(20).
000250         10  WSU-TICKET-COUNT      PIC S9(04) COMP.
000260         10  WSU-TICKET OCCURS 10 TIMES
000270                     INDEXED BY WS-TICKET-IDX.
000280             15  WSU-TICKET-ID     PIC X(12).
000290             15  WSU-TKT-SOURCE    PIC X(15).
000300             15  WSU-TKT-DEST      PIC X(15).
000310             15  WSU-TKT-TRAVEL-DT PIC X(19).
000320             15  WSU-TKT-TRAIN-ID  PIC X(10).
000330         10  FILLER                PIC X(10).
