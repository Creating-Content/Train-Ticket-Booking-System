000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVMAIN.
000030 AUTHOR.        R B HALVERSEN.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  04 MAR 1984.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVMAIN - RESERVATION BATCH DRIVER.
000100*READS THE REQUESTS TRANSACTION FILE SEQUENTIALLY, LOADS THE
000110*TRAIN AND USER MASTERS INTO WORKING STORAGE TABLES, DISPATCHES
000120*EACH TRANSACTION TO THE APPROPRIATE RSVT.../RSVU... SUBPROGRAM,
000130*WRITES ONE RESULTS LINE PER TRANSACTION, AND PRINTS RUN TOTALS.
000140*REPLACES THE OLD PUNCHED-CARD TICKET WINDOW LEDGER RUN.
000150*=================================================================
000160*HISTORY OF MODIFICATION:
000170*=================================================================
000180*TAG     DATE       DEV     DESCRIPTION
000190*------- ---------- ------- -----------------------------------
000200*INITIAL VERSION - SIGNUP/LOGIN/BOOK ONLY, NO SEARCH.             RSVM8401
000210*ADDED SEARCH ACTION AND TRAIN TABLE LOAD AT START.               RSVM8609
000220*ADDED CANCEL ACTION PER REQUEST CR-1142.                         RSVM9203
000230*CENTURY FIX - WS-TRAVEL-DATE-TIME CCYY EXPANSION AND             RSVMY2K1
000240*RUN-DATE ACCEPT STATEMENTS REVIEWED FOR YEAR 2000.
000250*ADDED LIST ACTION AND END-OF-RUN TOTALS BLOCK.                   RSVM0206
000260*SPLIT TRAIN/USER MASTER LOAD AND SAVE OUT TO THEIR OWN           RSVM0714
000270*SUBPROGRAMS (RSVTLOD/RSVTSAV/RSVULOD/RSVUSAV) SO THE
000280*SAVE-OR-UPDATE RULE IS IN ONE PLACE.
000290*RAISED SEARCH MATCH TABLE FROM 10 TO 20 ENTRIES - SUMMER         RSVM1509
000300*TIMETABLE HAD MORE THAN 10 TRAINS ON ONE ROUTE PAIR.
000310*DROPPED THE CLASS LOWER-ALPHA/UPPER-ALPHA CONDITIONS FROM        RSVM1804
000320*SPECIAL-NAMES - NEVER TESTED ANYWHERE IN THIS PROGRAM, THE
000330*UPPER-CASE COMPARES ALL USE INSPECT CONVERTING INSTEAD.
000340*=================================================================
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-AS400.
000390 OBJECT-COMPUTER. IBM-AS400.
000400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000410                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000420                  UPSI-0 IS UPSI-SWITCH-0.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT REQUESTS ASSIGN TO REQUESTS
000470            ORGANIZATION IS LINE SEQUENTIAL
000480     FILE STATUS IS WK-C-FILE-STATUS.
000490     SELECT RESULTS  ASSIGN TO RESULTS
000500            ORGANIZATION IS LINE SEQUENTIAL
000510     FILE STATUS IS WK-C-FILE-STATUS.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  REQUESTS
000560     LABEL RECORDS ARE OMITTED.
000570     COPY RSVREQR.
000580
000590 FD  RESULTS
000600     LABEL RECORDS ARE OMITTED.
000610 01  RESULTS-REC              PIC X(132).
000620
000630 WORKING-STORAGE SECTION.
000640 01  FILLER                   PIC X(24) VALUE
000650         "** PROGRAM RSVMAIN   **".
000660
000670     COPY RSVCMWS.
000680     COPY RSVSEQC.
000690
000700     COPY RSVTRNR.
000710     COPY RSVUSRR.
000720     COPY RSVRESR.
000730
000740*----------------------------------------------------------------
000750*RUN CONTROL SWITCHES AND TOTALS - ALL COUNTERS ARE COMP SO THE
000760*TOTALS BLOCK COSTS NO DISPLAY ARITHMETIC DURING THE MAIN LOOP.
000770*----------------------------------------------------------------
000780 01  WK-N-RUN-SWITCHES.
000790     05  WS-EOF-REQUESTS-SW       PIC X(01) VALUE "N".
000800         88  WS-EOF-REQUESTS          VALUE "Y".
000810     05  WS-CURRENT-USER-SW       PIC X(01) VALUE "N".
000820         88  WS-USER-IS-LOGGED-IN     VALUE "Y".
000830     05  WS-CURRENT-USER-ID       PIC X(12) VALUE SPACES.
000840     05  FILLER                   PIC X(10).
000850
000860 01  WK-N-RUN-TOTALS.
000870     05  WS-CNT-REQUESTS-READ     PIC S9(07) COMP VALUE ZERO.
000880     05  WS-CNT-SIGNUP-OK         PIC S9(07) COMP VALUE ZERO.
000890     05  WS-CNT-SIGNUP-REJ        PIC S9(07) COMP VALUE ZERO.
000900     05  WS-CNT-LOGIN-OK          PIC S9(07) COMP VALUE ZERO.
000910     05  WS-CNT-LOGIN-REJ         PIC S9(07) COMP VALUE ZERO.
000920     05  WS-CNT-SEARCH            PIC S9(07) COMP VALUE ZERO.
000930     05  WS-CNT-TRAINS-MATCHED    PIC S9(07) COMP VALUE ZERO.
000940     05  WS-CNT-BOOK-OK           PIC S9(07) COMP VALUE ZERO.
000950     05  WS-CNT-BOOK-REJ          PIC S9(07) COMP VALUE ZERO.
000960     05  WS-CNT-CANCEL-OK         PIC S9(07) COMP VALUE ZERO.
000970     05  WS-CNT-CANCEL-REJ        PIC S9(07) COMP VALUE ZERO.
000980     05  FILLER                   PIC X(12).
000990
001000*----------------------------------------------------------------
001010*TRAVEL DATE-TIME BUILT FROM THE ACCEPT-FROM-DATE VALUE.  THE
001020*REDEFINE GIVES US THE CCYY/MM/DD SLICES NEEDED BY THE STRING
001030*STATEMENT IN D400 WITHOUT A SEPARATE SET OF MOVE STATEMENTS.
001040*----------------------------------------------------------------
001050 01  WS-TODAY-NUMERIC              PIC 9(08).
001060 01  WS-TODAY-GROUP REDEFINES WS-TODAY-NUMERIC.
001070     05  WS-TODAY-CCYY             PIC 9(04).
001080     05  WS-TODAY-MM               PIC 9(02).
001090     05  WS-TODAY-DD               PIC 9(02).
001100 01  WS-TIME-NUMERIC                PIC 9(08).
001110 01  WS-TIME-GROUP REDEFINES WS-TIME-NUMERIC.
001120     05  WS-TIME-HH                PIC 9(02).
001130     05  WS-TIME-MM                PIC 9(02).
001140     05  WS-TIME-SS                PIC 9(02).
001150     05  WS-TIME-HS                PIC 9(02).
001160 01  WS-TRAVEL-DATE-TIME             PIC X(19) VALUE SPACES.
001170
001180*----------------------------------------------------------------
001190*PER-ACTION CALL LINKAGE AREAS - ONE GROUP PER RSVU.../RSVT...
001200*SUBPROGRAM CALLED FROM THE D-SERIES DISPATCH PARAGRAPHS BELOW.
001210*----------------------------------------------------------------
001220 01  WK-SIGNUP-LINKAGE.
001230     05  WK-SUP-INPUT.
001240         10  WK-SUP-I-USERNAME     PIC X(20).
001250         10  WK-SUP-I-PASSWORD     PIC X(20).
001260     05  WK-SUP-OUTPUT.
001270         10  WK-SUP-O-STATUS       PIC X(08).
001280         10  WK-SUP-O-REASON       PIC X(30).
001290         10  WK-SUP-O-USER-ID      PIC X(12).
001300
001310 01  WK-LOGIN-LINKAGE.
001320     05  WK-LOG-INPUT.
001330         10  WK-LOG-I-USERNAME     PIC X(20).
001340         10  WK-LOG-I-PASSWORD     PIC X(20).
001350     05  WK-LOG-OUTPUT.
001360         10  WK-LOG-O-STATUS       PIC X(08).
001370         10  WK-LOG-O-USER-ID      PIC X(12).
001380
001390 01  WK-SRCH-LINKAGE.
001400     05  WK-SRCH-INPUT.
001410         10  WK-SRCH-I-SOURCE      PIC X(15).
001420         10  WK-SRCH-I-DEST        PIC X(15).
001430     05  WK-SRCH-OUTPUT.
001440         10  WK-SRCH-O-COUNT       PIC S9(04) COMP.
001450         10  WK-SRCH-O-MATCH OCCURS 20 TIMES.
001460             15  WK-SRCH-O-TRAIN-ID    PIC X(10).
001470             15  WK-SRCH-O-TRAIN-NO    PIC X(10).
001480             15  WK-SRCH-O-SEATS       PIC S9(04) COMP.
001490
001500 01  WK-BOOK-LINKAGE.
001510     05  WK-BOK-INPUT.
001520         10  WK-BOK-I-USER-ID      PIC X(12).
001530         10  WK-BOK-I-TRAIN-ID     PIC X(10).
001540         10  WK-BOK-I-ROW          PIC 9(02).
001550         10  WK-BOK-I-COL          PIC 9(02).
001560         10  WK-BOK-I-TRAVEL-DT    PIC X(19).
001570         10  WK-BOK-I-NEW-TICKET-ID PIC X(12).
001580     05  WK-BOK-OUTPUT.
001590         10  WK-BOK-O-STATUS       PIC X(08).
001600         10  WK-BOK-O-REASON       PIC X(30).
001610         10  WK-BOK-O-TICKET-ID    PIC X(12).
001620
001630 01  WK-CANCEL-LINKAGE.
001640     05  WK-CAN-INPUT.
001650         10  WK-CAN-I-USER-ID      PIC X(12).
001660         10  WK-CAN-I-TICKET-ID    PIC X(12).
001670     05  WK-CAN-OUTPUT.
001680         10  WK-CAN-O-STATUS       PIC X(08).
001690         10  WK-CAN-O-REASON       PIC X(30).
001700
001710 01  WK-LIST-LINKAGE.
001720     05  WK-LST-INPUT.
001730         10  WK-LST-I-USER-ID      PIC X(12).
001740     05  WK-LST-OUTPUT.
001750         10  WK-LST-O-COUNT        PIC S9(04) COMP.
001760         10  WK-LST-O-LINE OCCURS 10 TIMES PIC X(120).
001770
001780 01  WK-N-LOOP-SUBSCRIPT            PIC S9(04) COMP.
001790 01  WK-N-TAB-SUBSCRIPT             PIC S9(04) COMP.
001800
001810 PROCEDURE DIVISION.
001820 MAIN-MODULE.
001830     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
001840     PERFORM C000-PROCESS-REQUEST THRU C099-PROCESS-REQUEST-EX
001850         UNTIL WS-EOF-REQUESTS.
001860     PERFORM Y000-PRINT-TOTALS THRU Y099-PRINT-TOTALS-EX.
001870     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
001880     GO TO END-PROGRAM.
001890
001900*----------------------------------------------------------------
001910*OPEN THE TRANSACTION FILES, LOAD THE TRAIN AND USER MASTERS
001920*INTO WORKING STORAGE, CAPTURE THE RUN DATE/TIME.
001930*----------------------------------------------------------------
001940 A000-INITIALIZE.
001950     OPEN INPUT REQUESTS.
001960     IF NOT WK-C-SUCCESSFUL
001970         DISPLAY "RSVMAIN - OPEN FILE ERROR - REQUESTS"
001980         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001990         PERFORM Y900-ABNORMAL-TERMINATION
002000     END-IF.
002010     OPEN OUTPUT RESULTS.
002020     IF NOT WK-C-SUCCESSFUL
002030         DISPLAY "RSVMAIN - OPEN FILE ERROR - RESULTS"
002040         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002050         PERFORM Y900-ABNORMAL-TERMINATION
002060     END-IF.
002070
002080     ACCEPT WS-TODAY-NUMERIC FROM DATE YYYYMMDD.
002090     ACCEPT WS-TIME-NUMERIC  FROM TIME.
002100     STRING WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD " "
002110            WS-TIME-HH ":" WS-TIME-MM ":" WS-TIME-SS
002120         DELIMITED BY SIZE INTO WS-TRAVEL-DATE-TIME.
002130
002140     CALL "RSVTLOD" USING RSV-TRAIN-TABLE-AREA.
002150     CALL "RSVULOD" USING RSV-USER-TABLE-AREA.
002160
002170     PERFORM B000-READ-REQUEST THRU B099-READ-REQUEST-EX.
002180 A099-INITIALIZE-EX.
002190     EXIT.
002200
002210*----------------------------------------------------------------
002220*READ THE NEXT TRANSACTION - SETS WS-EOF-REQUESTS AT END OF FILE.
002230*----------------------------------------------------------------
002240 B000-READ-REQUEST.
002250     READ REQUESTS
002260         AT END
002270             MOVE "Y" TO WS-EOF-REQUESTS-SW
002280         NOT AT END
002290             ADD 1 TO WS-CNT-REQUESTS-READ
002300     END-READ.
002310 B099-READ-REQUEST-EX.
002320     EXIT.
002330
002340*----------------------------------------------------------------
002350*DISPATCH ONE TRANSACTION BY REQ-ACTION, THEN READ THE NEXT ONE
002360*SO THE MAIN-MODULE PERFORM...UNTIL LOOP PICKS UP THE NEW RECORD.
002370*----------------------------------------------------------------
002380 C000-PROCESS-REQUEST.
002390     EVALUATE TRUE
002400         WHEN REQ-IS-SIGNUP
002410             PERFORM D100-DO-SIGNUP THRU D199-DO-SIGNUP-EX
002420         WHEN REQ-IS-LOGIN
002430             PERFORM D200-DO-LOGIN THRU D299-DO-LOGIN-EX
002440         WHEN REQ-IS-SEARCH
002450             PERFORM D300-DO-SEARCH THRU D399-DO-SEARCH-EX
002460         WHEN REQ-IS-BOOK
002470             PERFORM D400-DO-BOOK THRU D499-DO-BOOK-EX
002480         WHEN REQ-IS-CANCEL
002490             PERFORM D500-DO-CANCEL THRU D599-DO-CANCEL-EX
002500         WHEN REQ-IS-LIST
002510             PERFORM D600-DO-LIST THRU D699-DO-LIST-EX
002520         WHEN OTHER
002530             PERFORM D700-UNKNOWN-ACTION THRU D799-UNKNOWN-ACTION-EX
002540     END-EVALUATE.
002550     PERFORM B000-READ-REQUEST THRU B099-READ-REQUEST-EX.
002560 C099-PROCESS-REQUEST-EX.
002570     EXIT.
002580
002590*----------------------------------------------------------------
002600*SIGNUP - REJECT ON DUPLICATE NAME, ELSE HASH/ASSIGN ID/APPEND.
002610*----------------------------------------------------------------
002620 D100-DO-SIGNUP.
002630     MOVE SPACES TO RSV-RESULTS-LINE WK-SIGNUP-LINKAGE.
002640     MOVE REQ-USERNAME TO WK-SUP-I-USERNAME.
002650     MOVE REQ-PASSWORD TO WK-SUP-I-PASSWORD.
002660     CALL "RSVUSGN" USING WK-SIGNUP-LINKAGE, RSV-USER-TABLE-AREA.
002670     MOVE "SIGNUP  "       TO RES-ACTION.
002680     MOVE REQ-USERNAME      TO RES-KEY-INFO.
002690     IF WK-SUP-O-STATUS = "OK"
002700         ADD 1 TO WS-CNT-SIGNUP-OK
002710         MOVE "OK"          TO RES-OUTCOME
002720         MOVE WK-SUP-O-USER-ID TO RES-REASON
002730     ELSE
002740         ADD 1 TO WS-CNT-SIGNUP-REJ
002750         MOVE "REJECTED"   TO RES-OUTCOME
002760         MOVE WK-SUP-O-REASON TO RES-REASON
002770     END-IF.
002780     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
002790 D199-DO-SIGNUP-EX.
002800     EXIT.
002810
002820*----------------------------------------------------------------
002830*LOGIN - SETS THE CURRENT USER FOR SUBSEQUENT BOOK/LIST/CANCEL
002840*TRANSACTIONS IN THIS RUN.
002850*----------------------------------------------------------------
002860 D200-DO-LOGIN.
002870     MOVE SPACES TO RSV-RESULTS-LINE WK-LOGIN-LINKAGE.
002880     MOVE REQ-USERNAME TO WK-LOG-I-USERNAME.
002890     MOVE REQ-PASSWORD TO WK-LOG-I-PASSWORD.
002900     CALL "RSVULGN" USING WK-LOGIN-LINKAGE, RSV-USER-TABLE-AREA.
002910     MOVE "LOGIN   "       TO RES-ACTION.
002920     MOVE REQ-USERNAME      TO RES-KEY-INFO.
002930     IF WK-LOG-O-STATUS = "OK"
002940         ADD 1 TO WS-CNT-LOGIN-OK
002950         MOVE "OK"          TO RES-OUTCOME
002960         MOVE WK-LOG-O-USER-ID TO RES-REASON
002970         MOVE WK-LOG-O-USER-ID TO WS-CURRENT-USER-ID
002980         MOVE "Y"           TO WS-CURRENT-USER-SW
002990     ELSE
003000         ADD 1 TO WS-CNT-LOGIN-REJ
003010         MOVE "REJECTED"   TO RES-OUTCOME
003020         MOVE "BAD USERNAME OR PASSWORD" TO RES-REASON
003030     END-IF.
003040     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
003050 D299-DO-LOGIN-EX.
003060     EXIT.
003070
003080*----------------------------------------------------------------
003090*SEARCH - SUMMARY LINE PLUS ONE DETAIL LINE PER MATCHING TRAIN.
003100*----------------------------------------------------------------
003110 D300-DO-SEARCH.
003120     MOVE SPACES TO RSV-RESULTS-LINE WK-SRCH-LINKAGE.
003130     MOVE REQ-SOURCE      TO WK-SRCH-I-SOURCE.
003140     MOVE REQ-DESTINATION TO WK-SRCH-I-DEST.
003150     CALL "RSVTSRC" USING WK-SRCH-LINKAGE, RSV-TRAIN-TABLE-AREA.
003160     ADD 1 TO WS-CNT-SEARCH.
003170     ADD WK-SRCH-O-COUNT TO WS-CNT-TRAINS-MATCHED.
003180     MOVE "SEARCH  "      TO RES-ACTION.
003190     STRING REQ-SOURCE DELIMITED BY SPACE " TO "
003200            REQ-DESTINATION DELIMITED BY SPACE
003210         INTO RES-KEY-INFO.
003220     MOVE "OK"            TO RES-OUTCOME.
003230     MOVE WK-SRCH-O-COUNT TO RTL-VALUE-1 OF RSV-RESULTS-LINE.
003240     MOVE WK-SRCH-O-COUNT TO WK-N-LOOP-SUBSCRIPT.
003250     MOVE "TRAINS MATCHED" TO RES-REASON.
003260     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
003270     PERFORM F200-WRITE-SEARCH-DETAIL THRU F299-WRITE-SEARCH-DETAIL-EX
003280         VARYING WK-N-TAB-SUBSCRIPT FROM 1 BY 1
003290         UNTIL WK-N-TAB-SUBSCRIPT > WK-SRCH-O-COUNT.
003300 D399-DO-SEARCH-EX.
003310     EXIT.
003320
003330*----------------------------------------------------------------
003340*BOOK - REQUIRES A LOGGED-IN CURRENT USER.  THE SEAT-GRID BOUNDS
003350*CHECK AND THE 0-TO-1 TRANSITION RULE LIVE IN RSVUBOK, NOT HERE.
003360*----------------------------------------------------------------
003370 D400-DO-BOOK.
003380     MOVE SPACES TO RSV-RESULTS-LINE WK-BOOK-LINKAGE.
003390     MOVE "BOOK    "      TO RES-ACTION.
003400     MOVE REQ-TRAIN-ID     TO RES-KEY-INFO.
003410     IF NOT WS-USER-IS-LOGGED-IN
003420         ADD 1 TO WS-CNT-BOOK-REJ
003430         MOVE "REJECTED"  TO RES-OUTCOME
003440         MOVE "NO CURRENT USER" TO RES-REASON
003450     ELSE
003460         MOVE WS-CURRENT-USER-ID TO WK-BOK-I-USER-ID
003470         MOVE REQ-TRAIN-ID       TO WK-BOK-I-TRAIN-ID
003480         MOVE REQ-ROW            TO WK-BOK-I-ROW
003490         MOVE REQ-COL            TO WK-BOK-I-COL
003500         MOVE WS-TRAVEL-DATE-TIME TO WK-BOK-I-TRAVEL-DT
003510         PERFORM G000-NEXT-RUN-SEQ-ID THRU G099-NEXT-RUN-SEQ-ID-EX
003520         MOVE WK-SEQ-NEW-ID      TO WK-BOK-I-NEW-TICKET-ID
003530         CALL "RSVUBOK" USING WK-BOOK-LINKAGE, RSV-TRAIN-TABLE-AREA,
003540                              RSV-USER-TABLE-AREA
003550         IF WK-BOK-O-STATUS = "OK"
003560             ADD 1 TO WS-CNT-BOOK-OK
003570             MOVE "OK"      TO RES-OUTCOME
003580             MOVE WK-BOK-O-TICKET-ID TO RES-REASON
003590         ELSE
003600             ADD 1 TO WS-CNT-BOOK-REJ
003610             MOVE "REJECTED" TO RES-OUTCOME
003620             MOVE WK-BOK-O-REASON TO RES-REASON
003630         END-IF
003640     END-IF.
003650     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
003660 D499-DO-BOOK-EX.
003670     EXIT.
003680
003690*----------------------------------------------------------------
003700*CANCEL - REQUIRES A LOGGED-IN CURRENT USER.  NOTE THE SEAT IS
003710*NOT FREED - THAT LIMITATION IS CARRIED FORWARD BY DESIGN.
003720*----------------------------------------------------------------
003730 D500-DO-CANCEL.
003740     MOVE SPACES TO RSV-RESULTS-LINE WK-CANCEL-LINKAGE.
003750     MOVE "CANCEL  "      TO RES-ACTION.
003760     MOVE REQ-TICKET-ID    TO RES-KEY-INFO.
003770     IF NOT WS-USER-IS-LOGGED-IN OR REQ-TICKET-ID = SPACES
003780         ADD 1 TO WS-CNT-CANCEL-REJ
003790         MOVE "REJECTED"  TO RES-OUTCOME
003800         MOVE "NO CURRENT USER OR BLANK TICKET" TO RES-REASON
003810     ELSE
003820         MOVE WS-CURRENT-USER-ID TO WK-CAN-I-USER-ID
003830         MOVE REQ-TICKET-ID      TO WK-CAN-I-TICKET-ID
003840         CALL "RSVUCAN" USING WK-CANCEL-LINKAGE, RSV-USER-TABLE-AREA
003850         IF WK-CAN-O-STATUS = "OK"
003860             ADD 1 TO WS-CNT-CANCEL-OK
003870             MOVE "OK"      TO RES-OUTCOME
003880         ELSE
003890             ADD 1 TO WS-CNT-CANCEL-REJ
003900             MOVE "REJECTED" TO RES-OUTCOME
003910             MOVE WK-CAN-O-REASON TO RES-REASON
003920         END-IF
003930     END-IF.
003940     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
003950 D599-DO-CANCEL-EX.
003960     EXIT.
003970
003980*----------------------------------------------------------------
003990*LIST - ONE LINE PER BOOKED TICKET, OR A SINGLE NO-BOOKINGS LINE.
004000*----------------------------------------------------------------
004010 D600-DO-LIST.
004020     MOVE SPACES TO RSV-RESULTS-LINE WK-LIST-LINKAGE.
004030     MOVE "LIST    "      TO RES-ACTION.
004040     MOVE WS-CURRENT-USER-ID TO RES-KEY-INFO.
004050     IF NOT WS-USER-IS-LOGGED-IN
004060         MOVE "REJECTED"  TO RES-OUTCOME
004070         MOVE "NO CURRENT USER" TO RES-REASON
004080         PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX
004090     ELSE
004100         MOVE WS-CURRENT-USER-ID TO WK-LST-I-USER-ID
004110         CALL "RSVULST" USING WK-LIST-LINKAGE, RSV-USER-TABLE-AREA
004120         MOVE "OK"          TO RES-OUTCOME
004130         MOVE WK-LST-O-COUNT TO RES-REASON
004140         PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX
004150         IF WK-LST-O-COUNT = ZERO
004160             MOVE SPACES TO RSV-RESULTS-LINE
004170             MOVE "NO BOOKINGS" TO RLL-TICKET-TEXT
004180             WRITE RESULTS-REC FROM RSV-RESULTS-LINE
004190         ELSE
004200             PERFORM F300-WRITE-LIST-LINE THRU F399-WRITE-LIST-LINE-EX
004210                 VARYING WK-N-TAB-SUBSCRIPT FROM 1 BY 1
004220                 UNTIL WK-N-TAB-SUBSCRIPT > WK-LST-O-COUNT
004230         END-IF
004240     END-IF.
004250 D699-DO-LIST-EX.
004260     EXIT.
004270
004280*----------------------------------------------------------------
004290*UNKNOWN ACTION CODE ON THE TRANSACTION - LOG AND MOVE ON.
004300*----------------------------------------------------------------
004310 D700-UNKNOWN-ACTION.
004320     MOVE SPACES TO RSV-RESULTS-LINE.
004330     MOVE REQ-ACTION      TO RES-ACTION.
004340     MOVE "REJECTED"     TO RES-OUTCOME.
004350     MOVE "UNKNOWN ACTION CODE" TO RES-REASON.
004360     PERFORM F000-WRITE-RESULT-LINE THRU F099-WRITE-RESULT-LINE-EX.
004370 D799-UNKNOWN-ACTION-EX.
004380     EXIT.
004390
004400 F000-WRITE-RESULT-LINE.
004410     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
004420 F099-WRITE-RESULT-LINE-EX.
004430     EXIT.
004440
004450 F200-WRITE-SEARCH-DETAIL.
004460     MOVE SPACES TO RSV-RESULTS-LINE.
004470     MOVE WK-SRCH-O-TRAIN-ID(WK-N-TAB-SUBSCRIPT) TO RSL-TRAIN-ID.
004480     MOVE WK-SRCH-O-TRAIN-NO(WK-N-TAB-SUBSCRIPT) TO RSL-TRAIN-NO.
004490     MOVE WK-SRCH-O-SEATS(WK-N-TAB-SUBSCRIPT)    TO RSL-AVAIL-SEATS.
004500     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
004510 F299-WRITE-SEARCH-DETAIL-EX.
004520     EXIT.
004530
004540 F300-WRITE-LIST-LINE.
004550     MOVE SPACES TO RSV-RESULTS-LINE.
004560     MOVE WK-LST-O-LINE(WK-N-TAB-SUBSCRIPT) TO RLL-TICKET-TEXT.
004570     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
004580 F399-WRITE-LIST-LINE-EX.
004590     EXIT.
004600
004610*----------------------------------------------------------------
004620*BUILD THE NEXT RUN-SEQUENCE TICKET ID - SEE RSVSEQC FOR THE
004630*COMMON LAYOUT.  "TK" PREFIX DISTINGUISHES TICKET IDS FROM USER
004640*AND TRAIN IDS BUILT THE SAME WAY BY OTHER SUBPROGRAMS.
004650*----------------------------------------------------------------
004660 G000-NEXT-RUN-SEQ-ID.
004670     ADD 1 TO WK-SEQ-COUNTER.
004680     MOVE WK-SEQ-COUNTER TO WK-SEQ-COUNTER-DSP.
004690     MOVE "TK" TO WK-SEQ-ID-PREFIX.
004700     MOVE WS-TODAY-NUMERIC TO WK-SEQ-CCYYMMDD.
004710     STRING WK-SEQ-ID-PREFIX WS-TODAY-MM WS-TODAY-DD
004720            WK-SEQ-COUNTER-DSP DELIMITED BY SIZE
004730         INTO WK-SEQ-NEW-ID.
004740 G099-NEXT-RUN-SEQ-ID-EX.
004750     EXIT.
004760
004770*----------------------------------------------------------------
004780*END-OF-RUN TOTALS BLOCK - REQUIRED BY THE REPORT SPECIFICATION,
004790*NO CONTROL BREAKS OTHER THAN THIS SINGLE FINAL SUMMARY.
004800*----------------------------------------------------------------
004810 Y000-PRINT-TOTALS.
004820     MOVE SPACES TO RSV-RESULTS-LINE.
004830     MOVE "REQUESTS PROCESSED"   TO RTL-LABEL-1.
004840     MOVE WS-CNT-REQUESTS-READ   TO RTL-VALUE-1.
004850     MOVE "SIGNUPS OK"          TO RTL-LABEL-2.
004860     MOVE WS-CNT-SIGNUP-OK       TO RTL-VALUE-2.
004870     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
004880     MOVE SPACES TO RSV-RESULTS-LINE.
004890     MOVE "SIGNUPS REJECTED"    TO RTL-LABEL-1.
004900     MOVE WS-CNT-SIGNUP-REJ      TO RTL-VALUE-1.
004910     MOVE "LOGINS OK"           TO RTL-LABEL-2.
004920     MOVE WS-CNT-LOGIN-OK        TO RTL-VALUE-2.
004930     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
004940     MOVE SPACES TO RSV-RESULTS-LINE.
004950     MOVE "LOGINS FAILED"       TO RTL-LABEL-1.
004960     MOVE WS-CNT-LOGIN-REJ       TO RTL-VALUE-1.
004970     MOVE "SEARCHES RUN"        TO RTL-LABEL-2.
004980     MOVE WS-CNT-SEARCH          TO RTL-VALUE-2.
004990     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
005000     MOVE SPACES TO RSV-RESULTS-LINE.
005010     MOVE "TRAINS MATCHED"      TO RTL-LABEL-1.
005020     MOVE WS-CNT-TRAINS-MATCHED  TO RTL-VALUE-1.
005030     MOVE "BOOKINGS OK"         TO RTL-LABEL-2.
005040     MOVE WS-CNT-BOOK-OK         TO RTL-VALUE-2.
005050     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
005060     MOVE SPACES TO RSV-RESULTS-LINE.
005070     MOVE "BOOKINGS REJECTED"   TO RTL-LABEL-1.
005080     MOVE WS-CNT-BOOK-REJ        TO RTL-VALUE-1.
005090     MOVE "CANCELS OK"          TO RTL-LABEL-2.
005100     MOVE WS-CNT-CANCEL-OK       TO RTL-VALUE-2.
005110     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
005120     MOVE SPACES TO RSV-RESULTS-LINE.
005130     MOVE "CANCELS REJECTED"    TO RTL-LABEL-1.
005140     MOVE WS-CNT-CANCEL-REJ      TO RTL-VALUE-1.
005150     WRITE RESULTS-REC FROM RSV-RESULTS-LINE.
005160 Y099-PRINT-TOTALS-EX.
005170     EXIT.
005180
005190*----------------------------------------------------------------
005200*ABNORMAL TERMINATION - FATAL FILE ERROR ON OPEN.
005210*----------------------------------------------------------------
005220 Y900-ABNORMAL-TERMINATION.
005230     DISPLAY "RSVMAIN - ABNORMAL TERMINATION - RUN ABORTED".
005240     MOVE 16 TO RETURN-CODE.
005250     STOP RUN.
005260
005270 Z000-END-PROGRAM-ROUTINE.
005280     CLOSE REQUESTS.
005290     IF NOT WK-C-SUCCESSFUL
005300         DISPLAY "RSVMAIN - CLOSE FILE ERROR - REQUESTS"
005310         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005320     END-IF.
005330     CLOSE RESULTS.
005340     IF NOT WK-C-SUCCESSFUL
005350         DISPLAY "RSVMAIN - CLOSE FILE ERROR - RESULTS"
005360         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005370     END-IF.
005380 Z099-END-PROGRAM-ROUTINE-EX.
005390     EXIT.
005400 END-PROGRAM.
005410     STOP RUN.
