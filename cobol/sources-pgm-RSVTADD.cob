000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTADD.
000030 AUTHOR.        M J PRENTISS.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  02 APR 1984.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTADD - SAVE-OR-UPDATE A TRAIN INTO THE IN-MEMORY TRAIN TABLE.
000100*GIVEN ONE TRAIN RECORD ON WK-ADD-LINKAGE, LOOK UP RSV-TRAIN-
000110*TABLE-AREA BY TRAIN ID (CASE-INSENSITIVE).  IF FOUND, THE ROW
000120*IS REPLACED IN PLACE.  IF NOT FOUND, THE ROW IS APPENDED AT THE
000130*END OF THE TABLE.  THIS IS THE ONE PLACE THE SAVE-OR-UPDATE
000140*RULE IS CODED - RSVTLOD CALLS IT ONCE PER MASTER FILE RECORD.
000150*=================================================================
000160*HISTORY OF MODIFICATION:
000170*=================================================================
000180*TAG     DATE       DEV     DESCRIPTION
000190*------- ---------- ------- -----------------------------------
000200*INITIAL VERSION.                                                 RSVA8402
000210*CHANGED THE TABLE SCAN TO UPPER-CASE BOTH SIDES BEFORE THE       RSVA8709
000220*COMPARE - A TRAIN ENTERED AS "kx114" WAS NOT MATCHING ITS OWN
000230*MASTER RECORD OF "KX114" ON THE NEXT DAY'S RELOAD.
000240*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVAY2K1
000250*ADDED THE TABLE-FULL CHECK BEFORE APPENDING - A TIMETABLE        RSVA1203
000260*RE-ISSUE WITH MORE THAN 500 TRAINS WAS SILENTLY OVERRUNNING
000270*THE TABLE AND CORRUPTING WORKING STORAGE.
000280*DROPPED WK-ADD-LINKAGE-DUMP, WK-ADD-INPUT-ALT AND WK-N-WORK-     RSVA1804
000290*AREA-DUMP - NONE WAS EVER DISPLAYED, JUST DEAD FLAT REDEFINES
000300*CARRIED FORWARD FROM THE ORIGINAL TEMPLATE.
000310*=================================================================
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-AS400.
000360 OBJECT-COMPUTER. IBM-AS400.
000370 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000380                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000390                  UPSI-0 IS UPSI-SWITCH-0.
000400
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430 01  FILLER                   PIC X(24) VALUE
000440         "** PROGRAM RSVTADD   **".
000450
000460 01  WK-N-WORK-AREA.
000470     05  WK-N-SEARCH-ID-UC         PIC X(10).
000480     05  WK-N-TABLE-ID-UC          PIC X(10).
000490     05  WK-C-FOUND-SW             PIC X(01) VALUE "N".
000500         88  WK-C-FOUND                VALUE "Y".
000510     05  WK-N-FOUND-INDEX          PIC S9(04) COMP.
000520     05  WK-N-NEW-ROW-INDEX        PIC S9(04) COMP.
000530     05  FILLER                    PIC X(05).
000540
000550 01  WK-N-STOP-IDX                  PIC S9(04) COMP.
000560
000570 LINKAGE SECTION.
000580 01  WK-ADD-LINKAGE.
000590     05  WK-ADD-INPUT.
000600         10  WK-ADD-I-TRAIN-ID     PIC X(10).
000610         10  WK-ADD-I-TRAIN-NO     PIC X(10).
000620         10  WK-ADD-I-STATION-COUNT PIC 9(02).
000630         10  WK-ADD-I-STATION-LIST OCCURS 10 TIMES.
000640             15  WK-ADD-I-STATION      PIC X(15).
000650         10  WK-ADD-I-TIME-LIST OCCURS 10 TIMES.
000660             15  WK-ADD-I-STATION-TIME PIC X(05).
000670         10  WK-ADD-I-ROW-COUNT    PIC 9(02).
000680         10  WK-ADD-I-COL-COUNT    PIC 9(02).
000690         10  WK-ADD-I-SEAT-ROW OCCURS 10 TIMES.
000700             15  WK-ADD-I-SEAT-COL OCCURS 10 TIMES.
000710                 20  WK-ADD-I-SEAT     PIC 9(01).
000720     05  WK-ADD-OUTPUT.
000730         10  WK-ADD-O-STATUS       PIC X(08).
000740
000750     COPY RSVTRNT.
000760
000770 PROCEDURE DIVISION USING WK-ADD-LINKAGE, RSV-TRAIN-TABLE-AREA.
000780 MAIN-MODULE.
000790     PERFORM A000-INITIALIZE-WORK-FIELDS
000800         THRU A099-INITIALIZE-WORK-FIELDS-EX.
000810     PERFORM B000-FIND-EXISTING-TRAIN
000820         THRU B099-FIND-EXISTING-TRAIN-EX.
000830     IF WK-C-FOUND
000840         PERFORM C000-REPLACE-TRAIN-ROW
000850             THRU C099-REPLACE-TRAIN-ROW-EX
000860     ELSE
000870         PERFORM D000-APPEND-TRAIN-ROW
000880             THRU D099-APPEND-TRAIN-ROW-EX
000890     END-IF.
000900     GOBACK.
000910
000920*----------------------------------------------------------------
000930*UPPER-CASE THE SEARCH KEY ONCE, UP FRONT, SO B000 DOES NOT HAVE
000940*TO REDO THE SAME CONVERT ON EVERY PASS THROUGH THE TABLE.
000950*----------------------------------------------------------------
000960 A000-INITIALIZE-WORK-FIELDS.
000970     MOVE "N"                TO WK-C-FOUND-SW.
000980     MOVE ZERO               TO WK-N-FOUND-INDEX.
000990     MOVE WK-ADD-I-TRAIN-ID  TO WK-N-SEARCH-ID-UC.
001000     INSPECT WK-N-SEARCH-ID-UC
001010         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001020                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001030 A099-INITIALIZE-WORK-FIELDS-EX.
001040     EXIT.
001050
001060*----------------------------------------------------------------
001070*SCAN THE WHOLE TABLE SO A STALE DUPLICATE ENTERED BEFORE THE
001080*RSVA8709 FIX CAN'T HIDE A LATER, CORRECT MATCH - THE FIRST HIT
001090*IS THE ONE KEPT.
001100*----------------------------------------------------------------
001110 B000-FIND-EXISTING-TRAIN.
001120     PERFORM B100-COMPARE-ONE-ROW
001130         VARYING WS-TRAIN-IDX FROM 1 BY 1
001140         UNTIL WS-TRAIN-IDX > WS-TRAIN-COUNT.
001150 B099-FIND-EXISTING-TRAIN-EX.
001160     EXIT.
001170
001180 B100-COMPARE-ONE-ROW.
001190     MOVE WST-TRAIN-ID(WS-TRAIN-IDX) TO WK-N-TABLE-ID-UC.
001200     INSPECT WK-N-TABLE-ID-UC
001210         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001220                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001230     IF WK-N-TABLE-ID-UC = WK-N-SEARCH-ID-UC
001240         IF NOT WK-C-FOUND
001250             MOVE "Y" TO WK-C-FOUND-SW
001260             SET WK-N-FOUND-INDEX TO WS-TRAIN-IDX
001270         END-IF
001280     END-IF.
001290 B199-COMPARE-ONE-ROW-EX.
001300     EXIT.
001310
001320*----------------------------------------------------------------
001330*REPLACE AN EXISTING ROW IN PLACE - THE TRAIN NUMBER, ROUTE AND
001340*SEAT GRID FROM THE INCOMING RECORD ENTIRELY REPLACE WHAT WAS
001350*THERE, THE SAME AS A FRESH TIMETABLE RE-ISSUE IS MEANT TO.
001360*----------------------------------------------------------------
001370 C000-REPLACE-TRAIN-ROW.
001380     SET WS-TRAIN-IDX TO WK-N-FOUND-INDEX.
001390     PERFORM E000-MOVE-ROW-FIELDS THRU E099-MOVE-ROW-FIELDS-EX.
001400     MOVE "REPLACED" TO WK-ADD-O-STATUS.
001410 C099-REPLACE-TRAIN-ROW-EX.
001420     EXIT.
001430
001440*----------------------------------------------------------------
001450*APPEND A NEW ROW AT THE END OF THE TABLE.  WS-MAX-TRAINS IS
001460*CHECKED FIRST - SEE RSVA1203 ABOVE.
001470*----------------------------------------------------------------
001480 D000-APPEND-TRAIN-ROW.
001490     IF WS-TRAIN-COUNT >= WS-MAX-TRAINS
001500         MOVE "TABLFULL" TO WK-ADD-O-STATUS
001510     ELSE
001520         ADD 1 TO WS-TRAIN-COUNT
001530         SET WS-TRAIN-IDX TO WS-TRAIN-COUNT
001540         PERFORM E000-MOVE-ROW-FIELDS THRU E099-MOVE-ROW-FIELDS-EX
001550         MOVE "APPENDED" TO WK-ADD-O-STATUS
001560     END-IF.
001570 D099-APPEND-TRAIN-ROW-EX.
001580     EXIT.
001590
001600*----------------------------------------------------------------
001610*COMMON FIELD-MOVE PARAGRAPH SHARED BY THE REPLACE AND APPEND
001620*PATHS - WS-TRAIN-IDX IS SET BY THE CALLER FIRST.
001630*----------------------------------------------------------------
001640 E000-MOVE-ROW-FIELDS.
001650     MOVE WK-ADD-I-TRAIN-ID       TO WST-TRAIN-ID(WS-TRAIN-IDX).
001660     MOVE WK-ADD-I-TRAIN-NO       TO WST-TRAIN-NO(WS-TRAIN-IDX).
001670     MOVE WK-ADD-I-STATION-COUNT
001680                         TO WST-STATION-COUNT(WS-TRAIN-IDX).
001690     MOVE WK-ADD-I-ROW-COUNT      TO WST-ROW-COUNT(WS-TRAIN-IDX).
001700     MOVE WK-ADD-I-COL-COUNT      TO WST-COL-COUNT(WS-TRAIN-IDX).
001710     PERFORM E100-MOVE-ONE-STOP
001720         VARYING WK-N-STOP-IDX FROM 1 BY 1
001730         UNTIL WK-N-STOP-IDX > 10.
001740     MOVE WK-ADD-I-SEAT-ROW       TO WST-SEAT-ROW(WS-TRAIN-IDX).
001750 E099-MOVE-ROW-FIELDS-EX.
001760     EXIT.
001770
001780 E100-MOVE-ONE-STOP.
001790     MOVE WK-ADD-I-STATION(WK-N-STOP-IDX)
001800                 TO WST-STATION(WS-TRAIN-IDX, WK-N-STOP-IDX).
001810     MOVE WK-ADD-I-STATION-TIME(WK-N-STOP-IDX)
001820            TO WST-STATION-TIME(WS-TRAIN-IDX, WK-N-STOP-IDX).
001830 E199-MOVE-ONE-STOP-EX.
001840     EXIT.
