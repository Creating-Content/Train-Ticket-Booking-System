000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTCNT.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  14 JUL 1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTCNT - THIS IS A CALLED ROUTINE TO COUNT AVAILABLE SEATS ON
000100*ONE TRAIN.  GIVEN THE TABLE SUBSCRIPT OF A TRAIN ALREADY
000110*LOCATED BY THE CALLER, SCAN ITS SEAT GRID AND RETURN HOW MANY
000120*CELLS ARE STILL AT ZERO (UNBOOKED).  A NULL OR ZERO-SIZED GRID
000130*COUNTS AS ZERO SEATS, NOT AN ERROR.
000140*=================================================================
000150*HISTORY OF MODIFICATION:
000160*=================================================================
000170*TAG     DATE       DEV     DESCRIPTION
000180*------- ---------- ------- -----------------------------------
000190*INITIAL VERSION.                                                 RSVC8907
000200*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVCY2K1
000210*CHANGED THE SCAN TO STOP AT WST-ROW-COUNT/WST-COL-COUNT          RSVC0504
000220*INSTEAD OF ALWAYS SCANNING THE FULL 10X10 GRID - SOME COACHES
000230*ARE SMALLER AND THE SPARE CELLS WERE BEING COUNTED AS SEATS.
000240*DROPPED WK-N-GRID-SUBSCRIPTS-ALT, WK-CNT-LINKAGE-DUMP AND THE    RSVC1804
000250*WK-CNT-LINKAGE-FIELDS DUMP SUBFIELDS - NONE WAS EVER DISPLAYED,
000260*JUST DEAD FLAT REDEFINES.
000270*=================================================================
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER.  IBM-AS400.
000320 OBJECT-COMPUTER.  IBM-AS400.
000330 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000340                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000350
000360 DATA DIVISION.
000370 WORKING-STORAGE SECTION.
000380 01  FILLER                     PIC X(24) VALUE
000390         "** PROGRAM RSVTCNT **".
000400
000410 01  WK-N-GRID-SUBSCRIPTS.
000420     05  WK-N-ROW-IDX              PIC S9(04) COMP.
000430     05  WK-N-COL-IDX              PIC S9(04) COMP.
000440     05  FILLER                    PIC X(06).
000450
000460 LINKAGE SECTION.
000470 01  WK-CNT-LINKAGE.
000480     05  WK-CNT-INPUT.
000490         10  WK-CNT-I-INDEX        PIC S9(04) COMP.
000500     05  WK-CNT-OUTPUT.
000510         10  WK-CNT-O-SEATS        PIC S9(04) COMP.
000520
000530     COPY RSVTRNT.
000540
000550 PROCEDURE DIVISION USING WK-CNT-LINKAGE, RSV-TRAIN-TABLE-AREA.
000560 MAIN-MODULE.
000570     PERFORM A000-COUNT-EMPTY-SEATS
000580         THRU A099-COUNT-EMPTY-SEATS-EX.
000590     EXIT PROGRAM.
000600
000610*----------------------------------------------------------------
000620*ZERO THE ANSWER FIRST, SINCE AN EMPTY/UNSIZED GRID IS MEANT TO
000630*COME BACK AS ZERO SEATS, NOT LEFT OVER FROM THE PREVIOUS CALL.
000640*----------------------------------------------------------------
000650 A000-COUNT-EMPTY-SEATS.
000660     MOVE ZERO TO WK-CNT-O-SEATS.
000670     SET WS-TRAIN-IDX TO WK-CNT-I-INDEX.
000680     PERFORM B000-SCAN-ONE-ROW
000690         VARYING WK-N-ROW-IDX FROM 1 BY 1
000700         UNTIL WK-N-ROW-IDX > WST-ROW-COUNT(WS-TRAIN-IDX).
000710 A099-COUNT-EMPTY-SEATS-EX.
000720     EXIT.
000730
000740 B000-SCAN-ONE-ROW.
000750     PERFORM C000-SCAN-ONE-CELL
000760         VARYING WK-N-COL-IDX FROM 1 BY 1
000770         UNTIL WK-N-COL-IDX > WST-COL-COUNT(WS-TRAIN-IDX).
000780 B099-SCAN-ONE-ROW-EX.
000790     EXIT.
000800
000810 C000-SCAN-ONE-CELL.
000820     IF WST-SEAT(WS-TRAIN-IDX, WK-N-ROW-IDX, WK-N-COL-IDX) = ZERO
000830         ADD 1 TO WK-CNT-O-SEATS
000840     END-IF.
000850 C099-SCAN-ONE-CELL-EX.
000860     EXIT.
