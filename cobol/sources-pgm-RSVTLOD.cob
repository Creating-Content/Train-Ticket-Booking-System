000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTLOD.
000030 AUTHOR.        M J PRENTISS.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  11 MAR 1984.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTLOD - LOAD THE TRAIN MASTER INTO THE IN-MEMORY TRAIN TABLE.
000100*READS THE TRAINS FILE SEQUENTIALLY, ONE 396-BYTE RECORD PER
000110*TRAIN, AND CALLS RSVTADD FOR EACH ONE SO THE SAVE-OR-UPDATE
000120*RULE STAYS IN ONE PLACE.  IF THE FILE IS MISSING OR EMPTY THE
000130*TABLE IS LEFT AT ZERO ROWS - NOT TREATED AS AN ERROR.
000140*=================================================================
000150*HISTORY OF MODIFICATION:
000160*=================================================================
000170*TAG     DATE       DEV     DESCRIPTION
000180*------- ---------- ------- -----------------------------------
000190*INITIAL VERSION.                                                 RSVL8401
000200*CHANGED OPEN TO TOLERATE FILE-NOT-FOUND (STATUS 35) ON A         RSVL8710
000210*FIRST-EVER RUN WITH NO TRAINS FILE YET ON THE LIBRARY.
000220*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVLY2K1
000230*CHANGED TO CALL RSVTADD PER RECORD INSTEAD OF LOADING            RSVL0714
000240*DIRECTLY INTO THE TABLE, SO A DUPLICATE TRAIN ID ON THE
000250*MASTER FILE ITSELF IS COLLAPSED THE SAME WAY A DUPLICATE
000260*SAVE-OR-UPDATE REQUEST WOULD BE.
000270*DROPPED WK-ADD-INPUT-ALT - NEVER REFERENCED, UNLIKE WK-ADD-      RSVL1804
000280*LINKAGE-DUMP BELOW WHICH Y900 ACTUALLY DISPLAYS.
000290*=================================================================
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-AS400.
000340 OBJECT-COMPUTER. IBM-AS400.
000350 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000360                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000370                  UPSI-0 IS UPSI-SWITCH-0.
000380
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT TRAINS ASSIGN TO TRAINS
000420            ORGANIZATION IS LINE SEQUENTIAL
000430     FILE STATUS IS WK-C-FILE-STATUS.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  TRAINS
000480     LABEL RECORDS ARE OMITTED.
000490 01  TRAINS-IN-REC                PIC X(396).
000500 01  TRAINS-IN-FIELDS REDEFINES TRAINS-IN-REC.
000510     05  TIF-TRAIN-ID              PIC X(10).
000520     05  TIF-TRAIN-NO              PIC X(10).
000530     05  TIF-STATION-COUNT         PIC 9(02).
000540     05  TIF-STATION-LIST OCCURS 10 TIMES.
000550         10  TIF-STATION           PIC X(15).
000560     05  TIF-TIME-LIST OCCURS 10 TIMES.
000570         10  TIF-STATION-TIME      PIC X(05).
000580     05  TIF-ROW-COUNT             PIC 9(02).
000590     05  TIF-COL-COUNT             PIC 9(02).
000600     05  TIF-SEAT-ROW OCCURS 10 TIMES.
000610         10  TIF-SEAT-COL OCCURS 10 TIMES.
000620             15  TIF-SEAT          PIC 9(01).
000630     05  FILLER                    PIC X(70).
000640
000650 WORKING-STORAGE SECTION.
000660 01  FILLER                   PIC X(24) VALUE
000670         "** PROGRAM RSVTLOD   **".
000680
000690     COPY RSVCMWS.
000700
000710 01  WK-N-RUN-SWITCHES.
000720     05  WS-EOF-TRAINS-SW         PIC X(01) VALUE "N".
000730         88  WS-EOF-TRAINS            VALUE "Y".
000740     05  FILLER                   PIC X(10).
000750
000760 01  WK-ADD-LINKAGE.
000770     05  WK-ADD-INPUT.
000780         10  WK-ADD-I-TRAIN-ID     PIC X(10).
000790         10  WK-ADD-I-TRAIN-NO     PIC X(10).
000800         10  WK-ADD-I-STATION-COUNT PIC 9(02).
000810         10  WK-ADD-I-STATION-LIST OCCURS 10 TIMES.
000820             15  WK-ADD-I-STATION      PIC X(15).
000830         10  WK-ADD-I-TIME-LIST OCCURS 10 TIMES.
000840             15  WK-ADD-I-STATION-TIME PIC X(05).
000850         10  WK-ADD-I-ROW-COUNT    PIC 9(02).
000860         10  WK-ADD-I-COL-COUNT    PIC 9(02).
000870         10  WK-ADD-I-SEAT-ROW OCCURS 10 TIMES.
000880             15  WK-ADD-I-SEAT-COL OCCURS 10 TIMES.
000890                 20  WK-ADD-I-SEAT     PIC 9(01).
000900     05  WK-ADD-OUTPUT.
000910         10  WK-ADD-O-STATUS       PIC X(08).
000920
000930 01  WK-N-LOOP-SUBSCRIPT          PIC S9(04) COMP.
000940
000950*WK-ADD-LINKAGE-DUMP IS A ONE-FIELD FLAT VIEW OF THE RSVTADD
000960*LINKAGE AREA - USED BY Y900-ABNORMAL-TERMINATION TO DISPLAY
000970*THE LAST RECORD ON THE BOX FOR THE OPERATOR WITHOUT A LONG
000980*LIST OF FIELD-BY-FIELD DISPLAY STATEMENTS.
000990 01  WK-ADD-LINKAGE-DUMP REDEFINES WK-ADD-LINKAGE PIC X(334).
001000
001010 LINKAGE SECTION.
001020     COPY RSVTRNT.
001030
001040 PROCEDURE DIVISION USING RSV-TRAIN-TABLE-AREA.
001050 MAIN-MODULE.
001060     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
001070     PERFORM B000-LOAD-ONE-TRAIN THRU B099-LOAD-ONE-TRAIN-EX
001080         UNTIL WS-EOF-TRAINS.
001090     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
001100     GOBACK.
001110
001120*----------------------------------------------------------------
001130*OPEN TOLERATES FILE-STATUS 35 (FILE NOT FOUND) - A NEW SYSTEM
001140*WITH NO TRAINS MASTER YET STARTS WITH AN EMPTY TABLE, NOT AN
001150*ABORT.  ANY OTHER NON-ZERO STATUS IS STILL FATAL.
001160*----------------------------------------------------------------
001170 A000-INITIALIZE.
001180     OPEN INPUT TRAINS.
001190     IF WK-C-FILE-STATUS = "35"
001200         MOVE "Y" TO WS-EOF-TRAINS-SW
001210     ELSE
001220         IF NOT WK-C-SUCCESSFUL
001230             DISPLAY "RSVTLOD - OPEN FILE ERROR - TRAINS"
001240             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001250             PERFORM Y900-ABNORMAL-TERMINATION
001260         ELSE
001270             PERFORM C000-READ-TRAINS THRU C099-READ-TRAINS-EX
001280         END-IF
001290     END-IF.
001300 A099-INITIALIZE-EX.
001310     EXIT.
001320
001330 C000-READ-TRAINS.
001340     READ TRAINS
001350         AT END
001360             MOVE "Y" TO WS-EOF-TRAINS-SW
001370     END-READ.
001380 C099-READ-TRAINS-EX.
001390     EXIT.
001400
001410*----------------------------------------------------------------
001420*MOVE THE FLAT FD BUFFER INTO THE RSVTADD LINKAGE AND CALL THE
001430*SAVE-OR-UPDATE ROUTINE, THEN READ THE NEXT TRAIN.
001440*----------------------------------------------------------------
001450 B000-LOAD-ONE-TRAIN.
001460     MOVE TIF-TRAIN-ID         TO WK-ADD-I-TRAIN-ID.
001470     MOVE TIF-TRAIN-NO         TO WK-ADD-I-TRAIN-NO.
001480     MOVE TIF-STATION-COUNT    TO WK-ADD-I-STATION-COUNT.
001490     MOVE TIF-ROW-COUNT        TO WK-ADD-I-ROW-COUNT.
001500     MOVE TIF-COL-COUNT        TO WK-ADD-I-COL-COUNT.
001510     PERFORM D000-MOVE-STATION-TIMES THRU D099-MOVE-STATION-TIMES-EX
001520         VARYING WK-N-LOOP-SUBSCRIPT FROM 1 BY 1
001530         UNTIL WK-N-LOOP-SUBSCRIPT > 10.
001540     MOVE TIF-SEAT-ROW         TO WK-ADD-I-SEAT-ROW.
001550     CALL "RSVTADD" USING WK-ADD-LINKAGE, RSV-TRAIN-TABLE-AREA.
001560     PERFORM C000-READ-TRAINS THRU C099-READ-TRAINS-EX.
001570 B099-LOAD-ONE-TRAIN-EX.
001580     EXIT.
001590
001600 D000-MOVE-STATION-TIMES.
001610     MOVE TIF-STATION(WK-N-LOOP-SUBSCRIPT)
001620                            TO WK-ADD-I-STATION(WK-N-LOOP-SUBSCRIPT).
001630     MOVE TIF-STATION-TIME(WK-N-LOOP-SUBSCRIPT)
001640                       TO WK-ADD-I-STATION-TIME(WK-N-LOOP-SUBSCRIPT).
001650 D099-MOVE-STATION-TIMES-EX.
001660     EXIT.
001670
001680 Y900-ABNORMAL-TERMINATION.
001690     DISPLAY "RSVTLOD - ABNORMAL TERMINATION - RUN ABORTED".
001700     DISPLAY "LAST RECORD BUILT: " WK-ADD-LINKAGE-DUMP.
001710     MOVE 16 TO RETURN-CODE.
001720     STOP RUN.
001730
001740 Z000-END-PROGRAM-ROUTINE.
001750     CLOSE TRAINS.
001760     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-PERMANENT-ERROR
001770         DISPLAY "RSVTLOD - CLOSE FILE ERROR - TRAINS"
001780         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001790     END-IF.
001800 Z099-END-PROGRAM-ROUTINE-EX.
001810     EXIT.
