000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTSAV.
000030 AUTHOR.        M J PRENTISS.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  09 APR 1984.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTSAV - REWRITE THE TRAINS MASTER FILE FROM THE IN-MEMORY
000100*TRAIN TABLE.  CALLED BY RSVTUPS AFTER A SEAT GRID UPDATE AND BY
000110*RSVTADD'S CALLERS WHENEVER A TRAIN IS SAVED OR UPDATED, SO THE
000120*MASTER FILE ON DISK NEVER DRIFTS FROM WHAT IS IN MEMORY.
000130*THE WHOLE FILE IS REWRITTEN EVERY TIME - THERE IS NO PARTIAL
000140*REWRITE OF A SINGLE TRAIN, SINCE LINE SEQUENTIAL FILES HAVE NO
000150*KEYED ACCESS TO REWRITE ONE RECORD IN PLACE.
000160*=================================================================
000170*HISTORY OF MODIFICATION:
000180*=================================================================
000190*TAG     DATE       DEV     DESCRIPTION
000200*------- ---------- ------- -----------------------------------
000210*INITIAL VERSION.                                                 RSVV8402
000220*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVVY2K1
000230*ADDED THE WRITE-ERROR ABORT - A FULL DISK ON THE QUARTERLY       RSVV0309
000240*TIMETABLE RE-ISSUE WAS LEAVING A TRUNCATED MASTER FILE ON
000250*THE LIBRARY WITH NO WARNING TO THE OPERATOR.
000260*DROPPED WK-N-RECORD-DUMP AND WK-N-SWITCHES-ALT - NEITHER WAS     RSVV1804
000270*EVER DISPLAYED, UNLIKE WK-N-TRAIN-KEY-DUMP BELOW WHICH THE
000280*WRITE-ERROR MESSAGE ACTUALLY USES.
000290*=================================================================
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-AS400.
000340 OBJECT-COMPUTER. IBM-AS400.
000350 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000360                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000370                  UPSI-0 IS UPSI-SWITCH-0.
000380
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT TRAINS ASSIGN TO TRAINS
000420            ORGANIZATION IS LINE SEQUENTIAL
000430     FILE STATUS IS WK-C-FILE-STATUS.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  TRAINS
000480     LABEL RECORDS ARE OMITTED.
000490     COPY RSVTRNR.
000500
000510*WK-N-TRAIN-KEY-DUMP PICKS JUST THE ID AND NUMBER OFF THE SAME
000520*RECORD FOR A SHORT-FORM LINE ON THE OPERATOR CONSOLE.
000530 01  WK-N-TRAIN-KEY-DUMP REDEFINES RSV-TRAIN-RECORD.
000540     05  WK-N-KEY-ID               PIC X(10).
000550     05  WK-N-KEY-NO               PIC X(10).
000560     05  FILLER                    PIC X(376).
000570
000580 WORKING-STORAGE SECTION.
000590 01  FILLER                   PIC X(24) VALUE
000600         "** PROGRAM RSVTSAV   **".
000610
000620     COPY RSVCMWS.
000630
000640 01  WK-N-RUN-SWITCHES.
000650     05  WS-WRITE-ERROR-SW        PIC X(01) VALUE "N".
000660         88  WS-WRITE-ERROR           VALUE "Y".
000670     05  FILLER                   PIC X(10).
000680
000690 01  WK-N-LOOP-SUBSCRIPT          PIC S9(04) COMP.
000700
000710 LINKAGE SECTION.
000720     COPY RSVTRNT.
000730
000740 PROCEDURE DIVISION USING RSV-TRAIN-TABLE-AREA.
000750 MAIN-MODULE.
000760     PERFORM A000-OPEN-OUTPUT-FILE THRU A099-OPEN-OUTPUT-FILE-EX.
000770     PERFORM B000-WRITE-ONE-TRAIN
000780         VARYING WK-N-LOOP-SUBSCRIPT FROM 1 BY 1
000790         UNTIL WK-N-LOOP-SUBSCRIPT > WS-TRAIN-COUNT
000800         OR WS-WRITE-ERROR.
000810     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
000820     GOBACK.
000830
000840 A000-OPEN-OUTPUT-FILE.
000850     OPEN OUTPUT TRAINS.
000860     IF NOT WK-C-SUCCESSFUL
000870         DISPLAY "RSVTSAV - OPEN FILE ERROR - TRAINS"
000880         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
000890         PERFORM Y900-ABNORMAL-TERMINATION
000900     END-IF.
000910 A099-OPEN-OUTPUT-FILE-EX.
000920     EXIT.
000930
000940*----------------------------------------------------------------
000950*MOVE ONE ROW OF THE TABLE OUT TO THE FLAT FD RECORD AND WRITE
000960*IT.  A WRITE ERROR STOPS THE LOOP - SEE RSVV0309 ABOVE.
000970*----------------------------------------------------------------
000980 B000-WRITE-ONE-TRAIN.
000990     MOVE WST-TRAIN-ID(WK-N-LOOP-SUBSCRIPT)
001000                              TO TRN-TRAIN-ID.
001010     MOVE WST-TRAIN-NO(WK-N-LOOP-SUBSCRIPT)
001020                              TO TRN-TRAIN-NO.
001030     MOVE WST-STATION-COUNT(WK-N-LOOP-SUBSCRIPT)
001040                              TO TRN-STATION-COUNT.
001050     MOVE WST-ROW-COUNT(WK-N-LOOP-SUBSCRIPT)
001060                              TO TRN-ROW-COUNT.
001070     MOVE WST-COL-COUNT(WK-N-LOOP-SUBSCRIPT)
001080                              TO TRN-COL-COUNT.
001090     MOVE WST-STATION-LIST(WK-N-LOOP-SUBSCRIPT)
001100                              TO TRN-STATION-LIST.
001110     MOVE WST-TIME-LIST(WK-N-LOOP-SUBSCRIPT)
001120                              TO TRN-TIME-LIST.
001130     MOVE WST-SEAT-ROW(WK-N-LOOP-SUBSCRIPT)
001140                              TO TRN-SEAT-ROW.
001150     WRITE RSV-TRAIN-RECORD.
001160     IF NOT WK-C-SUCCESSFUL
001170         DISPLAY "RSVTSAV - WRITE ERROR - TRAINS"
001180         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001190         DISPLAY "LAST RECORD BUILT: " WK-N-KEY-ID " / " WK-N-KEY-NO
001200         MOVE "Y" TO WS-WRITE-ERROR-SW
001210     END-IF.
001220 B099-WRITE-ONE-TRAIN-EX.
001230     EXIT.
001240
001250 Y900-ABNORMAL-TERMINATION.
001260     DISPLAY "RSVTSAV - ABNORMAL TERMINATION - RUN ABORTED".
001270     MOVE 16 TO RETURN-CODE.
001280     STOP RUN.
001290
001300 Z000-END-PROGRAM-ROUTINE.
001310     CLOSE TRAINS.
001320     IF NOT WK-C-SUCCESSFUL
001330         DISPLAY "RSVTSAV - CLOSE FILE ERROR - TRAINS"
001340         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001350     END-IF.
001360     IF WS-WRITE-ERROR
001370         PERFORM Y900-ABNORMAL-TERMINATION
001380     END-IF.
001390 Z099-END-PROGRAM-ROUTINE-EX.
001400     EXIT.
