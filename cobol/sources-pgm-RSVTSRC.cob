000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTSRC.
000030 AUTHOR.        ACCENTURE.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  24 JAN 1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTSRC - SEARCH FOR TRAINS SERVING A GIVEN SOURCE/DESTINATION
000100*PAIR.
000110*
000120*  OPTION ACTION..................... INPUT.................
000130*  -      SCAN EVERY TRAIN IN THE      SOURCE STATION,
000140*         TABLE, KEEP THE ONES WHOSE   DESTINATION STATION
000150*         ROUTE SERVES BOTH STATIONS
000160*         IN ORDER, AND COUNT EACH
000170*         ONE'S AVAILABLE SEATS.
000180*=================================================================
000190*HISTORY OF MODIFICATION:
000200*=================================================================
000210*TAG     DATE       DEV     DESCRIPTION
000220*------- ---------- ------- -----------------------------------
000230*INITIAL VERSION.                                                 RSVS9101
000240*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVSY2K1
000250*ADDED THE EMPTY-STATION-LIST SKIP - A TRAIN WITH NO ROUTE        RSVS0207
000260*LOADED YET WAS MATCHING EVERY SEARCH BECAUSE THE STATION
000270*LOOP NEVER EXECUTED AND THE NOT-FOUND SWITCHES STAYED AT
000280*THEIR INITIAL VALUE.
000290*CAPPED THE RETURNED MATCH LIST AT 20 ROWS - WK-SRCH-O-MATCH      RSVS1406
000300*ON THE CALLER'S SIDE ONLY HOLDS 20; A BUSY ROUTE DAY WAS
000310*OVERFLOWING IT.
000320*STATION COMPARE IN C000 WAS ONLY UPPER-CASING THE SEARCH KEYS -  RSVS1803
000330*THE TABLE SIDE OF THE COMPARE WAS LEFT AS LOADED (LOWER CASE)
000340*SO NO ROUTE EVER MATCHED.  NOW UPPER-CASES A COPY OF THE TABLE
000350*STATION TOO BEFORE COMPARING, LIKE RSVTADD ALREADY DOES.
000360*=================================================================
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-AS400.
000410 OBJECT-COMPUTER. IBM-AS400.
000420 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000430                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000440                  UPSI-0 IS UPSI-SWITCH-0.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480 01  FILLER                  PIC X(24) VALUE
000490         "** PROGRAM RSVTSRC **".
000500
000510 01  WK-N-SEARCH-KEYS.
000520     05  WK-N-SOURCE-UC            PIC X(15).
000530     05  WK-N-DEST-UC              PIC X(15).
000540     05  WK-N-TRAIN-IDX            PIC S9(04) COMP.
000550     05  WK-N-STOP-IDX             PIC S9(04) COMP.
000560     05  WK-N-TABLE-STATION-UC     PIC X(15).
000570
000580 01  WK-N-ROUTE-SWITCHES.
000590     05  WK-C-SOURCE-FOUND-SW      PIC X(01) VALUE "N".
000600         88  WK-C-SOURCE-FOUND         VALUE "Y".
000610     05  WK-C-DEST-FOUND-SW        PIC X(01) VALUE "N".
000620         88  WK-C-DEST-FOUND           VALUE "Y".
000630     05  WK-N-SOURCE-POSITION      PIC S9(04) COMP.
000640     05  WK-N-DEST-POSITION        PIC S9(04) COMP.
000650
000660 01  WK-CNT-LINKAGE.
000670     05  WK-CNT-INPUT.
000680         10  WK-CNT-I-INDEX        PIC S9(04) COMP.
000690     05  WK-CNT-OUTPUT.
000700         10  WK-CNT-O-SEATS        PIC S9(04) COMP.
000710
000720 LINKAGE SECTION.
000730 01  WK-SRCH-LINKAGE.
000740     05  WK-SRCH-INPUT.
000750         10  WK-SRCH-I-SOURCE      PIC X(15).
000760         10  WK-SRCH-I-DEST        PIC X(15).
000770     05  WK-SRCH-OUTPUT.
000780         10  WK-SRCH-O-COUNT       PIC S9(04) COMP.
000790         10  WK-SRCH-O-MATCH OCCURS 20 TIMES.
000800             15  WK-SRCH-O-TRAIN-ID    PIC X(10).
000810             15  WK-SRCH-O-TRAIN-NO    PIC X(10).
000820             15  WK-SRCH-O-SEATS       PIC S9(04) COMP.
000830
000840     COPY RSVTRNT.
000850
000860 PROCEDURE DIVISION USING WK-SRCH-LINKAGE, RSV-TRAIN-TABLE-AREA.
000870 MAIN-MODULE.
000880     PERFORM A000-PROCESS-CALLED-ROUTINE
000890         THRU A099-PROCESS-CALLED-ROUTINE-EX.
000900     GOBACK.
000910
000920*----------------------------------------------------------------
000930*UPPER-CASE THE TWO SEARCH KEYS ONCE, UP FRONT, THE SAME WAY
000940*RSVTADD DOES FOR THE TRAIN ID.
000950*----------------------------------------------------------------
000960 A000-PROCESS-CALLED-ROUTINE.
000970     MOVE ZERO TO WK-SRCH-O-COUNT.
000980     MOVE WK-SRCH-I-SOURCE TO WK-N-SOURCE-UC.
000990     MOVE WK-SRCH-I-DEST   TO WK-N-DEST-UC.
001000     INSPECT WK-N-SOURCE-UC
001010         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001020                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001030     INSPECT WK-N-DEST-UC
001040         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001050                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001060     PERFORM B000-CHECK-ONE-TRAIN
001070         VARYING WK-N-TRAIN-IDX FROM 1 BY 1
001080         UNTIL WK-N-TRAIN-IDX > WS-TRAIN-COUNT
001090         OR WK-SRCH-O-COUNT > 19.
001100 A099-PROCESS-CALLED-ROUTINE-EX.
001110     EXIT.
001120
001130*----------------------------------------------------------------
001140*A TRAIN WITH NO STATIONS LOADED NEVER MATCHES - SEE RSVS0207
001150*ABOVE.  OTHERWISE LOCATE BOTH STATIONS IN ROUTE ORDER AND KEEP
001160*THE TRAIN ONLY IF THE SOURCE COMES BEFORE THE DESTINATION.
001170*----------------------------------------------------------------
001180 B000-CHECK-ONE-TRAIN.
001190     MOVE "N" TO WK-C-SOURCE-FOUND-SW.
001200     MOVE "N" TO WK-C-DEST-FOUND-SW.
001210     MOVE ZERO TO WK-N-SOURCE-POSITION WK-N-DEST-POSITION.
001220     IF WST-STATION-COUNT(WK-N-TRAIN-IDX) > ZERO
001230         PERFORM C000-SCAN-ONE-STATION
001240             VARYING WK-N-STOP-IDX FROM 1 BY 1
001250             UNTIL WK-N-STOP-IDX > WST-STATION-COUNT(WK-N-TRAIN-IDX)
001260         IF WK-C-SOURCE-FOUND AND WK-C-DEST-FOUND
001270                 AND WK-N-SOURCE-POSITION < WK-N-DEST-POSITION
001280             PERFORM D000-ADD-MATCHING-TRAIN
001290                 THRU D099-ADD-MATCHING-TRAIN-EX
001300         END-IF
001310     END-IF.
001320 B099-CHECK-ONE-TRAIN-EX.
001330     EXIT.
001340
001350 C000-SCAN-ONE-STATION.
001360     MOVE WST-STATION(WK-N-TRAIN-IDX, WK-N-STOP-IDX)
001370                                   TO WK-N-TABLE-STATION-UC.
001380     INSPECT WK-N-TABLE-STATION-UC
001390         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001410     IF WK-N-TABLE-STATION-UC = WK-N-SOURCE-UC
001420         MOVE "Y" TO WK-C-SOURCE-FOUND-SW
001430         MOVE WK-N-STOP-IDX TO WK-N-SOURCE-POSITION
001440     END-IF.
001450     IF WK-N-TABLE-STATION-UC = WK-N-DEST-UC
001460         MOVE "Y" TO WK-C-DEST-FOUND-SW
001470         MOVE WK-N-STOP-IDX TO WK-N-DEST-POSITION
001480     END-IF.
001490 C099-SCAN-ONE-STATION-EX.
001500     EXIT.
001510
001520*----------------------------------------------------------------
001530*APPEND THE MATCH AND GET ITS AVAILABLE SEAT COUNT FROM RSVTCNT
001540*SO THE COUNTING RULE STAYS IN ONE PLACE.
001550*----------------------------------------------------------------
001560 D000-ADD-MATCHING-TRAIN.
001570     ADD 1 TO WK-SRCH-O-COUNT.
001580     MOVE WST-TRAIN-ID(WK-N-TRAIN-IDX)
001590                  TO WK-SRCH-O-TRAIN-ID(WK-SRCH-O-COUNT).
001600     MOVE WST-TRAIN-NO(WK-N-TRAIN-IDX)
001610                  TO WK-SRCH-O-TRAIN-NO(WK-SRCH-O-COUNT).
001620     MOVE WK-N-TRAIN-IDX TO WK-CNT-I-INDEX.
001630     CALL "RSVTCNT" USING WK-CNT-LINKAGE, RSV-TRAIN-TABLE-AREA.
001640     MOVE WK-CNT-O-SEATS TO WK-SRCH-O-SEATS(WK-SRCH-O-COUNT).
001650 D099-ADD-MATCHING-TRAIN-EX.
001660     EXIT.
