000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVTUPS.
000030 AUTHOR.        ACCENTURE.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03 APR 1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVTUPS - THIS IS A CALLED ROUTINE TO UPDATE A TRAIN'S SEAT
000100*GRID.
000110*
000120*GIVEN A TRAIN ID AND A FULL REPLACEMENT SEAT GRID, FIND THE
000130*TRAIN BY ID (CASE-INSENSITIVE), REPLACE ITS GRID IN THE TABLE
000140*AND CALL RSVTSAV TO REWRITE THE MASTER.  IF THE ID IS NOT ON
000150*THE TABLE, NOTHING IS REWRITTEN - THE CALLER GETS A WARNING
000160*STATUS BACK AND DECIDES WHAT TO DO.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVU9104
000230*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVUY2K1
000240*CHANGED THE NOT-FOUND PATH TO SKIP THE CALL TO RSVTSAV           RSVU0812
000250*ENTIRELY - IT WAS REWRITING THE MASTER FILE UNCHANGED ON
000260*EVERY BAD TRAIN ID, WASTING A FULL FILE PASS FOR NOTHING.
000270*DROPPED WK-N-WORK-AREA-DUMP, WS-C-FLAG-ALT AND WK-UPS-LINKAGE-   RSVU1804
000280*DUMP - NONE WAS EVER DISPLAYED, JUST DEAD FLAT REDEFINES.
000290*=================================================================
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-AS400.
000340 OBJECT-COMPUTER. IBM-AS400.
000350 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000360                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000370                  UPSI-0 IS UPSI-SWITCH-0.
000380
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410 01  FILLER                  PIC X(24) VALUE
000420         "** PROGRAM RSVTUPS **".
000430
000440 01  WS-C-FLAG.
000450     05  WS-C-REC-FOUND           PIC X(01) VALUE "N".
000460
000470 01  WK-N-WORK-AREA.
000480     05  WK-N-SEARCH-ID-UC         PIC X(10).
000490     05  WK-N-TABLE-ID-UC          PIC X(10).
000500     05  WK-N-FOUND-INDEX          PIC S9(04) COMP.
000510     05  FILLER                    PIC X(04).
000520
000530 LINKAGE SECTION.
000540 01  WK-UPS-LINKAGE.
000550     05  WK-UPS-INPUT.
000560         10  WK-UPS-I-TRAIN-ID     PIC X(10).
000570         10  WK-UPS-I-ROW-COUNT    PIC 9(02).
000580         10  WK-UPS-I-COL-COUNT    PIC 9(02).
000590         10  WK-UPS-I-SEAT-ROW OCCURS 10 TIMES.
000600             15  WK-UPS-I-SEAT-COL OCCURS 10 TIMES.
000610                 20  WK-UPS-I-SEAT     PIC 9(01).
000620     05  WK-UPS-OUTPUT.
000630         10  WK-UPS-O-STATUS       PIC X(08).
000640
000650     COPY RSVTRNT.
000660
000670 PROCEDURE DIVISION USING WK-UPS-LINKAGE, RSV-TRAIN-TABLE-AREA.
000680 MAIN-MODULE.
000690     PERFORM A000-PROCESS-CALLED-ROUTINE
000700         THRU A099-PROCESS-CALLED-ROUTINE-EX.
000710     GOBACK.
000720
000730 A000-PROCESS-CALLED-ROUTINE.
000740     MOVE "N" TO WS-C-REC-FOUND.
000750     MOVE ZERO TO WK-N-FOUND-INDEX.
000760     MOVE WK-UPS-I-TRAIN-ID TO WK-N-SEARCH-ID-UC.
000770     INSPECT WK-N-SEARCH-ID-UC
000780         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000790                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000800     PERFORM B100-COMPARE-ONE-ROW
000810         VARYING WS-TRAIN-IDX FROM 1 BY 1
000820         UNTIL WS-TRAIN-IDX > WS-TRAIN-COUNT.
000830     IF WS-C-REC-FOUND = "N"
000840         MOVE "NOTFOUND" TO WK-UPS-O-STATUS
000850     ELSE
000860         PERFORM C000-REPLACE-GRID THRU C099-REPLACE-GRID-EX
000870     END-IF.
000880 A099-PROCESS-CALLED-ROUTINE-EX.
000890     EXIT.
000900
000910 B100-COMPARE-ONE-ROW.
000920     MOVE WST-TRAIN-ID(WS-TRAIN-IDX) TO WK-N-TABLE-ID-UC.
000930     INSPECT WK-N-TABLE-ID-UC
000940         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000950                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000960     IF WK-N-TABLE-ID-UC = WK-N-SEARCH-ID-UC
000970         IF WS-C-REC-FOUND = "N"
000980             MOVE "Y" TO WS-C-REC-FOUND
000990             SET WK-N-FOUND-INDEX TO WS-TRAIN-IDX
001000         END-IF
001010     END-IF.
001020 B199-COMPARE-ONE-ROW-EX.
001030     EXIT.
001040
001050*----------------------------------------------------------------
001060*REPLACE THE GRID IN PLACE AND CALL RSVTSAV TO REWRITE THE
001070*MASTER - SEE RSVU0812 ABOVE FOR WHY THIS IS SKIPPED ON A
001080*NOT-FOUND TRAIN ID.
001090*----------------------------------------------------------------
001100 C000-REPLACE-GRID.
001110     SET WS-TRAIN-IDX TO WK-N-FOUND-INDEX.
001120     MOVE WK-UPS-I-ROW-COUNT TO WST-ROW-COUNT(WS-TRAIN-IDX).
001130     MOVE WK-UPS-I-COL-COUNT TO WST-COL-COUNT(WS-TRAIN-IDX).
001140     MOVE WK-UPS-I-SEAT-ROW  TO WST-SEAT-ROW(WS-TRAIN-IDX).
001150     CALL "RSVTSAV" USING RSV-TRAIN-TABLE-AREA.
001160     MOVE "UPDATED" TO WK-UPS-O-STATUS.
001170 C099-REPLACE-GRID-EX.
001180     EXIT.
