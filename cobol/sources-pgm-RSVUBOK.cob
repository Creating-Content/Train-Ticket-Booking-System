000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVUBOK.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  09 OCT 1992.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVUBOK - THIS IS A CALLED ROUTINE TO BOOK A SEAT FOR THE
000100*CURRENT PASSENGER.
000110*
000120*LOCATE THE TRAIN, CHECK THE REQUESTED ROW/COLUMN ARE IN BOUNDS
000130*AND THAT THE SEAT IS FREE (0), FLIP IT TO BOOKED (1) AND CALL
000140*RSVTUPS TO PERSIST THE GRID, THEN BUILD A TICKET (SOURCE/DEST
000150*TAKEN FROM THE FIRST AND LAST STOP ON THE TRAIN'S ROUTE) AND
000160*APPEND IT TO THE CURRENT USER'S TICKET LIST VIA RSVUSAV.  THE
000170*CALLER ALREADY STAMPED WK-BOK-I-NEW-TICKET-ID FROM ITS OWN
000180*RUN-SEQUENCE COUNTER - THIS ROUTINE JUST USES IT.
000190*=================================================================
000200*HISTORY OF AMENDMENT:
000210*=================================================================
000220*TAG     DATE       DEV     DESCRIPTION
000230*------- ---------- ------- -----------------------------------
000240*INITIAL VERSION.                                                 RSVB9210
000250*CENTURY FIX - TRAVEL DATE-TIME IS PASSED IN BY THE CALLER,       RSVBY2K1
000260*NO DATE ARITHMETIC DONE HERE.
000270*ADDED THE 10-TICKET LIST-FULL CHECK BEFORE APPENDING - A         RSVB0509
000280*SEASON-TICKET HOLDER'S BOOKING RUN WAS OVERRUNNING THE
000290*WSU-TICKET TABLE AND CORRUPTING THE NEXT USER'S ROW.
000300*DROPPED WK-N-WORK-AREA-DUMP, WK-UPS-LINKAGE-ALT AND WK-BOOK-     RSVB1804
000310*LINKAGE-DUMP - NONE WAS EVER DISPLAYED, JUST DEAD FLAT
000320*REDEFINES.
000330*=================================================================
000340
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-AS400.
000380 OBJECT-COMPUTER. IBM-AS400.
000390 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000400                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000410                  UPSI-0 IS UPSI-SWITCH-0.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450 01  FILLER                  PIC X(24) VALUE
000460         "** PROGRAM RSVUBOK **".
000470
000480 01  WK-N-WORK-AREA.
000490     05  WK-N-TRAIN-ID-UC          PIC X(10).
000500     05  WK-N-TABLE-ID-UC          PIC X(10).
000510     05  WK-N-TRAIN-IDX-SAVE       PIC S9(04) COMP.
000520     05  WK-N-USER-IDX-SAVE        PIC S9(04) COMP.
000530     05  WK-C-TRAIN-FOUND-SW       PIC X(01) VALUE "N".
000540         88  WK-C-TRAIN-FOUND          VALUE "Y".
000550     05  WK-C-USER-FOUND-SW        PIC X(01) VALUE "N".
000560         88  WK-C-USER-FOUND           VALUE "Y".
000570     05  FILLER                    PIC X(04).
000580
000590 01  WK-UPS-LINKAGE.
000600     05  WK-UPS-INPUT.
000610         10  WK-UPS-I-TRAIN-ID     PIC X(10).
000620         10  WK-UPS-I-ROW-COUNT    PIC 9(02).
000630         10  WK-UPS-I-COL-COUNT    PIC 9(02).
000640         10  WK-UPS-I-SEAT-ROW OCCURS 10 TIMES.
000650             15  WK-UPS-I-SEAT-COL OCCURS 10 TIMES PIC 9(01).
000660     05  WK-UPS-OUTPUT.
000670         10  WK-UPS-O-STATUS       PIC X(08).
000680
000690 LINKAGE SECTION.
000700 01  WK-BOOK-LINKAGE.
000710     05  WK-BOK-INPUT.
000720         10  WK-BOK-I-USER-ID      PIC X(12).
000730         10  WK-BOK-I-TRAIN-ID     PIC X(10).
000740         10  WK-BOK-I-ROW          PIC 9(02).
000750         10  WK-BOK-I-COL          PIC 9(02).
000760         10  WK-BOK-I-TRAVEL-DT    PIC X(19).
000770         10  WK-BOK-I-NEW-TICKET-ID PIC X(12).
000780     05  WK-BOK-OUTPUT.
000790         10  WK-BOK-O-STATUS       PIC X(08).
000800         10  WK-BOK-O-REASON       PIC X(30).
000810         10  WK-BOK-O-TICKET-ID    PIC X(12).
000820
000830     COPY RSVTRNT.
000840     COPY RSVUSRT.
000850
000860 PROCEDURE DIVISION USING WK-BOOK-LINKAGE, RSV-TRAIN-TABLE-AREA,
000870         RSV-USER-TABLE-AREA.
000880 MAIN-MODULE.
000890     PERFORM A000-PROCESS-CALLED-ROUTINE
000900         THRU A099-PROCESS-CALLED-ROUTINE-EX.
000910     GOBACK.
000920
000930*----------------------------------------------------------------
000940*WORK THROUGH THE CHECKS IN ORDER - TRAIN EXISTS, ROW/COLUMN IN
000950*BOUNDS, SEAT FREE, CURRENT USER EXISTS - EACH ONE A SEPARATE
000960*REJECTION REASON THE OPERATOR CAN SEE ON THE RESULTS LINE.
000970*----------------------------------------------------------------
000980 A000-PROCESS-CALLED-ROUTINE.
000990     PERFORM B000-FIND-TRAIN THRU B099-FIND-TRAIN-EX.
001000     IF NOT WK-C-TRAIN-FOUND
001010         MOVE "REJECTED" TO WK-BOK-O-STATUS
001020         MOVE "TRAIN NOT FOUND" TO WK-BOK-O-REASON
001030     ELSE
001040         IF WK-BOK-I-ROW < 1 OR
001050                 WK-BOK-I-ROW > WST-ROW-COUNT(WK-N-TRAIN-IDX-SAVE)
001060                 OR WK-BOK-I-COL < 1 OR
001070                 WK-BOK-I-COL > WST-COL-COUNT(WK-N-TRAIN-IDX-SAVE)
001080             MOVE "REJECTED" TO WK-BOK-O-STATUS
001090             MOVE "INVALID ROW OR COLUMN" TO WK-BOK-O-REASON
001100         ELSE
001110             IF WST-SEAT(WK-N-TRAIN-IDX-SAVE, WK-BOK-I-ROW,
001120                     WK-BOK-I-COL) = 1
001130                 MOVE "REJECTED" TO WK-BOK-O-STATUS
001140                 MOVE "SEAT ALREADY BOOKED" TO WK-BOK-O-REASON
001150             ELSE
001160                 PERFORM C000-COMPLETE-BOOKING
001170                     THRU C099-COMPLETE-BOOKING-EX
001180             END-IF
001190         END-IF
001200     END-IF.
001210 A099-PROCESS-CALLED-ROUTINE-EX.
001220     EXIT.
001230
001240*----------------------------------------------------------------
001250*SAME CASE-INSENSITIVE FIRST-MATCH SCAN RSVTADD/RSVTUPS USE.
001260*----------------------------------------------------------------
001270 B000-FIND-TRAIN.
001280     MOVE "N" TO WK-C-TRAIN-FOUND-SW.
001290     MOVE WK-BOK-I-TRAIN-ID TO WK-N-TRAIN-ID-UC.
001300     INSPECT WK-N-TRAIN-ID-UC
001310         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001320                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001330     PERFORM B100-COMPARE-ONE-TRAIN
001340         VARYING WS-TRAIN-IDX FROM 1 BY 1
001350         UNTIL WS-TRAIN-IDX > WS-TRAIN-COUNT.
001360 B099-FIND-TRAIN-EX.
001370     EXIT.
001380
001390 B100-COMPARE-ONE-TRAIN.
001400     MOVE WST-TRAIN-ID(WS-TRAIN-IDX) TO WK-N-TABLE-ID-UC.
001410     INSPECT WK-N-TABLE-ID-UC
001420         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001430                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001440     IF WK-N-TABLE-ID-UC = WK-N-TRAIN-ID-UC
001450         IF NOT WK-C-TRAIN-FOUND
001460             MOVE "Y" TO WK-C-TRAIN-FOUND-SW
001470             SET WK-N-TRAIN-IDX-SAVE TO WS-TRAIN-IDX
001480         END-IF
001490     END-IF.
001500 B199-COMPARE-ONE-TRAIN-EX.
001510     EXIT.
001520
001530*----------------------------------------------------------------
001540*FLIP THE SEAT, PERSIST THE GRID, THEN APPEND THE TICKET TO THE
001550*CURRENT USER AND PERSIST THE USER MASTER.
001560*----------------------------------------------------------------
001570 C000-COMPLETE-BOOKING.
001580     SET WS-TRAIN-IDX TO WK-N-TRAIN-IDX-SAVE.
001590     MOVE 1 TO WST-SEAT(WS-TRAIN-IDX, WK-BOK-I-ROW, WK-BOK-I-COL).
001600     MOVE WST-TRAIN-ID(WS-TRAIN-IDX)  TO WK-UPS-I-TRAIN-ID.
001610     MOVE WST-ROW-COUNT(WS-TRAIN-IDX) TO WK-UPS-I-ROW-COUNT.
001620     MOVE WST-COL-COUNT(WS-TRAIN-IDX) TO WK-UPS-I-COL-COUNT.
001630     MOVE WST-SEAT-ROW(WS-TRAIN-IDX) TO WK-UPS-I-SEAT-ROW.
001640     CALL "RSVTUPS" USING WK-UPS-LINKAGE, RSV-TRAIN-TABLE-AREA.
001650     PERFORM D000-FIND-USER THRU D099-FIND-USER-EX.
001660     IF NOT WK-C-USER-FOUND
001670         MOVE "REJECTED" TO WK-BOK-O-STATUS
001680         MOVE "USER NOT FOUND" TO WK-BOK-O-REASON
001690     ELSE
001700         IF WSU-TICKET-COUNT(WK-N-USER-IDX-SAVE) >= 10
001710             MOVE "REJECTED" TO WK-BOK-O-STATUS
001720             MOVE "TICKET LIST FULL" TO WK-BOK-O-REASON
001730         ELSE
001740             PERFORM E000-APPEND-TICKET
001750                 THRU E099-APPEND-TICKET-EX
001760             MOVE "OK" TO WK-BOK-O-STATUS
001770             MOVE WK-BOK-I-NEW-TICKET-ID TO WK-BOK-O-TICKET-ID
001780         END-IF
001790     END-IF.
001800 C099-COMPLETE-BOOKING-EX.
001810     EXIT.
001820
001830 D000-FIND-USER.
001840     MOVE "N" TO WK-C-USER-FOUND-SW.
001850     PERFORM D100-COMPARE-ONE-USER
001860         VARYING WS-USER-IDX FROM 1 BY 1
001870         UNTIL WS-USER-IDX > WS-USER-COUNT
001880         OR WK-C-USER-FOUND.
001890 D099-FIND-USER-EX.
001900     EXIT.
001910
001920 D100-COMPARE-ONE-USER.
001930     IF WSU-USER-ID(WS-USER-IDX) = WK-BOK-I-USER-ID
001940         MOVE "Y" TO WK-C-USER-FOUND-SW
001950         SET WK-N-USER-IDX-SAVE TO WS-USER-IDX
001960     END-IF.
001970 D199-COMPARE-ONE-USER-EX.
001980     EXIT.
001990
002000*----------------------------------------------------------------
002010*SOURCE/DESTINATION ARE THE FIRST AND LAST STOP ON THE TRAIN'S
002020*ROUTE - SEE BUSINESS RULE IN THE TRAINSERVICE NOTES.
002030*----------------------------------------------------------------
002040 E000-APPEND-TICKET.
002050     SET WS-USER-IDX TO WK-N-USER-IDX-SAVE.
002060     ADD 1 TO WSU-TICKET-COUNT(WS-USER-IDX).
002070     SET WS-TICKET-IDX TO WSU-TICKET-COUNT(WS-USER-IDX).
002080     MOVE WK-BOK-I-NEW-TICKET-ID
002090                 TO WSU-TICKET-ID(WS-USER-IDX, WS-TICKET-IDX).
002100     MOVE WST-STATION(WK-N-TRAIN-IDX-SAVE, 1)
002110                 TO WSU-TKT-SOURCE(WS-USER-IDX, WS-TICKET-IDX).
002120     MOVE WST-STATION(WK-N-TRAIN-IDX-SAVE,
002130             WST-STATION-COUNT(WK-N-TRAIN-IDX-SAVE))
002140                 TO WSU-TKT-DEST(WS-USER-IDX, WS-TICKET-IDX).
002150     MOVE WK-BOK-I-TRAVEL-DT
002160                 TO WSU-TKT-TRAVEL-DT(WS-USER-IDX, WS-TICKET-IDX).
002170     MOVE WST-TRAIN-ID(WK-N-TRAIN-IDX-SAVE)
002180                 TO WSU-TKT-TRAIN-ID(WS-USER-IDX, WS-TICKET-IDX).
002190     CALL "RSVUSAV" USING RSV-USER-TABLE-AREA.
002200 E099-APPEND-TICKET-EX.
002210     EXIT.
