000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVUCAN.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  14 OCT 1992.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVUCAN - THIS IS A CALLED ROUTINE TO CANCEL A BOOKED TICKET.
000100*
000110*FIND THE TICKET IN THE CURRENT USER'S LIST AND REMOVE IT,
000120*CLOSING UP THE REMAINING TICKETS AND REWRITING THE USER
000130*MASTER.  THE SEAT ITSELF IS DELIBERATELY LEFT BOOKED - THIS
000140*IS A KNOWN LIMITATION CARRIED FORWARD FROM THE ORIGINAL
000150*TICKETING DESIGN AND IS NOT TO BE 'FIXED' WITHOUT A CHANGE
000160*REQUEST AGAINST THE SEAT INVENTORY RULES AS WELL.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVC9210
000230*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVCY2K1
000240*ADDED THE BLANK-TICKET-ID AND NO-CURRENT-USER GUARDS - THE       RSVC0108
000250*MENU DRIVER WAS PASSING A SPACES TICKET ID THROUGH ON THE
000260*"CANCEL" KEY WITH NOTHING TYPED AND IT WAS MATCHING NOTHING
000270*SILENTLY INSTEAD OF BEING REJECTED.
000280*DROPPED WK-N-WORK-AREA-DUMP, WK-CANCEL-LINKAGE-DUMP AND WK-CAN-  RSVC1804
000290*INPUT-ALT - NONE WAS EVER DISPLAYED, JUST DEAD FLAT REDEFINES.
000300*=================================================================
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-AS400.
000350 OBJECT-COMPUTER. IBM-AS400.
000360 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000370                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000380                  UPSI-0 IS UPSI-SWITCH-0.
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420 01  FILLER                  PIC X(24) VALUE
000430         "** PROGRAM RSVUCAN **".
000440
000450 01  WK-N-WORK-AREA.
000460     05  WK-N-USER-IDX-SAVE        PIC S9(04) COMP.
000470     05  WK-N-TICKET-IDX-SAVE      PIC S9(04) COMP.
000480     05  WK-N-SHIFT-IDX            PIC S9(04) COMP.
000490     05  WK-C-USER-FOUND-SW        PIC X(01) VALUE "N".
000500         88  WK-C-USER-FOUND           VALUE "Y".
000510     05  WK-C-TICKET-FOUND-SW      PIC X(01) VALUE "N".
000520         88  WK-C-TICKET-FOUND         VALUE "Y".
000530     05  FILLER                    PIC X(04).
000540
000550 LINKAGE SECTION.
000560 01  WK-CANCEL-LINKAGE.
000570     05  WK-CAN-INPUT.
000580         10  WK-CAN-I-USER-ID      PIC X(12).
000590         10  WK-CAN-I-TICKET-ID    PIC X(12).
000600     05  WK-CAN-OUTPUT.
000610         10  WK-CAN-O-STATUS       PIC X(08).
000620         10  WK-CAN-O-REASON       PIC X(30).
000630
000640     COPY RSVUSRT.
000650
000660 PROCEDURE DIVISION USING WK-CANCEL-LINKAGE, RSV-USER-TABLE-AREA.
000670 MAIN-MODULE.
000680     PERFORM A000-PROCESS-CALLED-ROUTINE
000690         THRU A099-PROCESS-CALLED-ROUTINE-EX.
000700     GOBACK.
000710
000720*----------------------------------------------------------------
000730*SEE RSVC0108 ABOVE - A BLANK TICKET ID IS REJECTED UP FRONT
000740*BEFORE EVEN LOOKING FOR THE USER.
000750*----------------------------------------------------------------
000760 A000-PROCESS-CALLED-ROUTINE.
000770     IF WK-CAN-I-TICKET-ID = SPACES
000780         MOVE "REJECTED" TO WK-CAN-O-STATUS
000790         MOVE "BLANK TICKET ID" TO WK-CAN-O-REASON
000800     ELSE
000810         PERFORM B000-FIND-USER THRU B099-FIND-USER-EX
000820         IF NOT WK-C-USER-FOUND
000830             MOVE "REJECTED" TO WK-CAN-O-STATUS
000840             MOVE "NO CURRENT USER" TO WK-CAN-O-REASON
000850         ELSE
000860             PERFORM C000-FIND-TICKET THRU C099-FIND-TICKET-EX
000870             IF NOT WK-C-TICKET-FOUND
000880                 MOVE "REJECTED" TO WK-CAN-O-STATUS
000890                 MOVE "TICKET NOT FOUND" TO WK-CAN-O-REASON
000900             ELSE
000910                 PERFORM D000-REMOVE-TICKET
000920                     THRU D099-REMOVE-TICKET-EX
000930                 MOVE "OK" TO WK-CAN-O-STATUS
000940                 MOVE SPACES TO WK-CAN-O-REASON
000950             END-IF
000960         END-IF
000970     END-IF.
000980 A099-PROCESS-CALLED-ROUTINE-EX.
000990     EXIT.
001000
001010 B000-FIND-USER.
001020     MOVE "N" TO WK-C-USER-FOUND-SW.
001030     PERFORM B100-COMPARE-ONE-USER
001040         VARYING WS-USER-IDX FROM 1 BY 1
001050         UNTIL WS-USER-IDX > WS-USER-COUNT
001060         OR WK-C-USER-FOUND.
001070 B099-FIND-USER-EX.
001080     EXIT.
001090
001100 B100-COMPARE-ONE-USER.
001110     IF WSU-USER-ID(WS-USER-IDX) = WK-CAN-I-USER-ID
001120         MOVE "Y" TO WK-C-USER-FOUND-SW
001130         SET WK-N-USER-IDX-SAVE TO WS-USER-IDX
001140     END-IF.
001150 B199-COMPARE-ONE-USER-EX.
001160     EXIT.
001170
001180 C000-FIND-TICKET.
001190     MOVE "N" TO WK-C-TICKET-FOUND-SW.
001200     SET WS-USER-IDX TO WK-N-USER-IDX-SAVE.
001210     IF WSU-TICKET-COUNT(WS-USER-IDX) > ZERO
001220         PERFORM C100-COMPARE-ONE-TICKET
001230             VARYING WS-TICKET-IDX FROM 1 BY 1
001240             UNTIL WS-TICKET-IDX > WSU-TICKET-COUNT(WS-USER-IDX)
001250             OR WK-C-TICKET-FOUND
001260     END-IF.
001270 C099-FIND-TICKET-EX.
001280     EXIT.
001290
001300 C100-COMPARE-ONE-TICKET.
001310     IF WSU-TICKET-ID(WS-USER-IDX, WS-TICKET-IDX)
001320             = WK-CAN-I-TICKET-ID
001330         MOVE "Y" TO WK-C-TICKET-FOUND-SW
001340         SET WK-N-TICKET-IDX-SAVE TO WS-TICKET-IDX
001350     END-IF.
001360 C199-COMPARE-ONE-TICKET-EX.
001370     EXIT.
001380
001390*----------------------------------------------------------------
001400*CLOSE THE GAP BY SLIDING EVERY TICKET AFTER THE CANCELLED ONE
001410*DOWN ONE SLOT, THEN DROP THE COUNT AND REWRITE THE MASTER.
001420*----------------------------------------------------------------
001430 D000-REMOVE-TICKET.
001440     SET WS-USER-IDX TO WK-N-USER-IDX-SAVE.
001450     IF WK-N-TICKET-IDX-SAVE < WSU-TICKET-COUNT(WS-USER-IDX)
001460         PERFORM D100-SHIFT-ONE-TICKET
001470             VARYING WK-N-SHIFT-IDX FROM WK-N-TICKET-IDX-SAVE
001480             BY 1
001490             UNTIL WK-N-SHIFT-IDX >=
001500                 WSU-TICKET-COUNT(WS-USER-IDX)
001510     END-IF.
001520     SUBTRACT 1 FROM WSU-TICKET-COUNT(WS-USER-IDX).
001530     CALL "RSVUSAV" USING RSV-USER-TABLE-AREA.
001540 D099-REMOVE-TICKET-EX.
001550     EXIT.
001560
001570 D100-SHIFT-ONE-TICKET.
001580     SET WS-TICKET-IDX TO WK-N-SHIFT-IDX.
001590     SET WS-USER-IDX TO WK-N-USER-IDX-SAVE.
001600     MOVE WSU-TICKET(WS-USER-IDX, WS-TICKET-IDX + 1)
001610                 TO WSU-TICKET(WS-USER-IDX, WS-TICKET-IDX).
001620 D199-SHIFT-ONE-TICKET-EX.
001630     EXIT.
