000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVUHSH.
000030 AUTHOR.        DESMOND LIM.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  23 SEP 1992.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVUHSH - THIS IS A CALLED ROUTINE TO FOLD A PLAIN PASSWORD
000100*INTO A STORED HASH VALUE.  CALLED BY RSVUSGN AT SIGNUP TO BUILD
000110*THE STORED HASH, AND BY RSVULGN AT LOGIN TO RECOMPUTE THE SAME
000120*HASH OFF THE SUPPLIED PASSWORD FOR COMPARE - KEEPING THE FOLD
000130*RULE IN ONE PLACE SO THE TWO NEVER DRIFT APART.
000140*
000150*THE FOLD IS A ONE-WAY DIGIT ACCUMULATION, NOT ENCRYPTION - EACH
000160*CHARACTER OF THE PASSWORD IS TRANSLATED TO A 2-DIGIT CODE OFF
000170*THE WK-H-CODE-CHARS TABLE BELOW (ITS POSITION IN THE TABLE IS
000180*THE CODE), WEIGHTED BY ITS POSITION IN THE PASSWORD, AND ADDED
000190*INTO A RUNNING COMP TOTAL.  TWO EQUAL PASSWORDS ALWAYS FOLD TO
000200*THE SAME 20-DIGIT HASH; THE FOLD CANNOT BE RUN BACKWARDS.
000210*=================================================================
000220*HISTORY OF AMENDMENT:
000230*=================================================================
000240*TAG     DATE       DEV     DESCRIPTION
000250*------- ---------- ------- -----------------------------------
000260*INITIAL VERSION.                                                 RSVH9209
000270*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVHY2K1
000280*WIDENED THE CODE TABLE TO COVER DIGITS AS WELL AS LETTERS -      RSVH0103
000290*ALL-NUMERIC PASSWORDS WERE FOLDING TO THE SAME HASH AS BLANKS.
000300*DROPPED WK-H-WORK-AREA-DUMP AND WK-HSH-LINKAGE-DUMP - NEITHER    RSVH1804
000310*WAS EVER DISPLAYED, UNLIKE WK-H-CODE-TABLE ABOVE WHICH THE
000320*SEARCH IN B000 ACTUALLY USES.
000330*=================================================================
000340
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-AS400.
000380 OBJECT-COMPUTER. IBM-AS400.
000390 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000400                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000410                  UPSI-0 IS UPSI-SWITCH-0.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450 01  FILLER                  PIC X(24) VALUE
000460         "** PROGRAM RSVUHSH **".
000470
000480*WK-H-CODE-STRING HOLDS THE 62 CHARACTERS THE FOLD KNOWS ABOUT -
000490*A CHARACTER'S POSITION IN THE STRING IS ITS CODE.  ANY OTHER
000500*CHARACTER (PUNCTUATION, BLANK) FOLDS IN AS CODE ZERO.
000510 01  WK-H-CODE-STRING         PIC X(62) VALUE
000520         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789".
000530 01  WK-H-CODE-TABLE REDEFINES WK-H-CODE-STRING.
000540     05  WK-H-CODE-CHAR OCCURS 62 TIMES
000550                 INDEXED BY WK-H-CODE-IDX   PIC X(01).
000560
000570 01  WK-H-WORK-AREA.
000580     05  WK-H-PASSWORD-PADDED      PIC X(20).
000590     05  WK-H-CURRENT-CHAR         PIC X(01).
000600     05  WK-H-POS                  PIC S9(04) COMP.
000610     05  WK-H-CHAR-VALUE           PIC S9(04) COMP.
000620     05  WK-H-ACCUM                PIC S9(09) COMP.
000630     05  FILLER                    PIC X(04).
000640
000650*WK-H-ACCUM-DSP - THE ACCUMULATOR RE-EXPRESSED AS A ZERO-FILLED
000660*DISPLAY NUMBER SO IT CAN BE MOVED STRAIGHT INTO THE ALPHANUMERIC
000670*HASH FIELD THE CALLER GAVE US.
000680 01  WK-H-ACCUM-DSP           PIC 9(09).
000690
000700 LINKAGE SECTION.
000710 01  WK-HSH-LINKAGE.
000720     05  WK-HSH-INPUT.
000730         10  WK-HSH-I-PASSWORD     PIC X(20).
000740     05  WK-HSH-OUTPUT.
000750         10  WK-HSH-O-HASH         PIC X(20).
000760
000770 PROCEDURE DIVISION USING WK-HSH-LINKAGE.
000780 MAIN-MODULE.
000790     PERFORM A000-FOLD-PASSWORD THRU A099-FOLD-PASSWORD-EX.
000800     EXIT PROGRAM.
000810
000820 A000-FOLD-PASSWORD.
000830     MOVE WK-HSH-I-PASSWORD TO WK-H-PASSWORD-PADDED.
000840     MOVE ZERO TO WK-H-ACCUM.
000850     PERFORM B000-FOLD-ONE-CHAR
000860         VARYING WK-H-POS FROM 1 BY 1 UNTIL WK-H-POS > 20.
000870     MOVE WK-H-ACCUM TO WK-H-ACCUM-DSP.
000880     MOVE "00000000000" TO WK-HSH-O-HASH.
000890     MOVE WK-H-ACCUM-DSP TO WK-HSH-O-HASH(12:9).
000900 A099-FOLD-PASSWORD-EX.
000910     EXIT.
000920
000930*----------------------------------------------------------------
000940*TRANSLATE ONE CHARACTER THROUGH THE CODE TABLE AND FOLD ITS
000950*WEIGHTED VALUE INTO THE RUNNING TOTAL.  AN UNRECOGNISED CHARACTER
000960*(INCLUDING A TRAILING PAD BLANK) FOLDS IN AS CODE ZERO - SEE
000970*RSVH0103 ABOVE FOR WHY DIGITS ARE IN THE TABLE TOO.
000980*----------------------------------------------------------------
000990 B000-FOLD-ONE-CHAR.
001000     MOVE WK-H-PASSWORD-PADDED(WK-H-POS:1) TO WK-H-CURRENT-CHAR.
001010     MOVE ZERO TO WK-H-CHAR-VALUE.
001020     SET WK-H-CODE-IDX TO 1.
001030     SEARCH WK-H-CODE-CHAR
001040         AT END
001050             MOVE ZERO TO WK-H-CHAR-VALUE
001060         WHEN WK-H-CODE-CHAR(WK-H-CODE-IDX) = WK-H-CURRENT-CHAR
001070             SET WK-H-CHAR-VALUE TO WK-H-CODE-IDX
001080     END-SEARCH.
001090     COMPUTE WK-H-ACCUM = WK-H-ACCUM + (WK-H-CHAR-VALUE * WK-H-POS).
001100 B099-FOLD-ONE-CHAR-EX.
001110     EXIT.
