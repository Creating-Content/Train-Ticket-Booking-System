000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVULGN.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  15 SEP 1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVULGN - THIS IS A CALLED ROUTINE TO LOG A PASSENGER IN.
000100*
000110*FIND A USER WHOSE NAME MATCHES (CASE-INSENSITIVE) AND WHOSE
000120*STORED HASH MATCHES THE FOLD OF THE SUPPLIED PASSWORD, VIA THE
000130*SAME RSVUHSH ROUTINE RSVUSGN USES TO BUILD THE STORED HASH IN
000140*THE FIRST PLACE, SO THE TWO NEVER GET OUT OF STEP.  ANY OTHER
000150*OUTCOME IS A FAILED LOGIN - NO DETAIL ON WHICH PART WAS WRONG
000160*IS RETURNED TO THE CALLER.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVL8909
000230*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVLY2K1
000240*STOPPED RETURNING A DIFFERENT STATUS FOR "NAME NOT FOUND" VS     RSVL0411
000250*"WRONG PASSWORD" - SECURITY REVIEW FLAGGED IT AS TELLING AN
000260*ATTACKER WHICH USERNAMES EXIST ON THE SYSTEM.
000270*DROPPED THE WK-N-WORK-AREA-DUMP/WK-HSH-LINKAGE-ALT/WK-LOG-       RSVL1804
000280*LINKAGE-DUMP FLAT REDEFINES - NONE WAS EVER DISPLAYED OR
000290*OTHERWISE REFERENCED, JUST DEAD WEIGHT CARRIED FROM COPY-PASTE.
000300*=================================================================
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.  IBM-AS400.
000350 OBJECT-COMPUTER.  IBM-AS400.
000360 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000370                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000380                   UPSI-0 IS UPSI-SWITCH-0.
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420 01  FILLER                     PIC X(24) VALUE
000430         "** PROGRAM RSVULGN **".
000440
000450 01  WK-N-WORK-AREA.
000460     05  WK-N-SEARCH-NAME-UC       PIC X(20).
000470     05  WK-N-TABLE-NAME-UC        PIC X(20).
000480     05  WK-C-LOGIN-SW             PIC X(01) VALUE "N".
000490         88  WK-C-LOGIN-OK             VALUE "Y".
000500     05  WK-N-COMPARE-COUNT        PIC S9(04) COMP.
000510     05  FILLER                    PIC X(04).
000520
000530 01  WK-HSH-LINKAGE.
000540     05  WK-HSH-INPUT.
000550         10  WK-HSH-I-PASSWORD     PIC X(20).
000560     05  WK-HSH-OUTPUT.
000570         10  WK-HSH-O-HASH         PIC X(20).
000580
000590 LINKAGE SECTION.
000600 01  WK-LOG-LINKAGE.
000610     05  WK-LOG-INPUT.
000620         10  WK-LOG-I-USERNAME     PIC X(20).
000630         10  WK-LOG-I-PASSWORD     PIC X(20).
000640     05  WK-LOG-OUTPUT.
000650         10  WK-LOG-O-STATUS       PIC X(08).
000660         10  WK-LOG-O-USER-ID      PIC X(12).
000670
000680     COPY RSVUSRT.
000690
000700 PROCEDURE DIVISION USING WK-LOG-LINKAGE, RSV-USER-TABLE-AREA.
000710 MAIN-MODULE.
000720     PERFORM A000-MAIN-PROCESSING THRU A099-MAIN-PROCESSING-EX.
000730     EXIT PROGRAM.
000740
000750 A000-MAIN-PROCESSING.
000760     MOVE "N" TO WK-C-LOGIN-SW.
000770     MOVE ZERO TO WK-N-COMPARE-COUNT.
000780     MOVE SPACES TO WK-LOG-O-USER-ID.
000790     MOVE WK-LOG-I-PASSWORD TO WK-HSH-I-PASSWORD.
000800     CALL "RSVUHSH" USING WK-HSH-LINKAGE.
000810     MOVE WK-LOG-I-USERNAME TO WK-N-SEARCH-NAME-UC.
000820     INSPECT WK-N-SEARCH-NAME-UC
000830         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000840                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000850     PERFORM B100-CHECK-ONE-USER
000860         VARYING WS-USER-IDX FROM 1 BY 1
000870         UNTIL WS-USER-IDX > WS-USER-COUNT
000880         OR WK-C-LOGIN-OK.
000890     IF WK-C-LOGIN-OK
000900         MOVE "OK" TO WK-LOG-O-STATUS
000910     ELSE
000920         MOVE "REJECTED" TO WK-LOG-O-STATUS
000930     END-IF.
000940 A099-MAIN-PROCESSING-EX.
000950     EXIT.
000960
000970*----------------------------------------------------------------
000980*STOP ON THE FIRST ROW WHOSE NAME AND HASH BOTH MATCH - SEE
000990*RSVL0411 ABOVE FOR WHY A NAME MISMATCH AND A PASSWORD MISMATCH
001000*LOOK IDENTICAL TO THE CALLER.
001010*----------------------------------------------------------------
001020 B100-CHECK-ONE-USER.
001030     ADD 1 TO WK-N-COMPARE-COUNT.
001040     MOVE WSU-NAME(WS-USER-IDX) TO WK-N-TABLE-NAME-UC.
001050     INSPECT WK-N-TABLE-NAME-UC
001060         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001070                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001080     IF WK-N-TABLE-NAME-UC = WK-N-SEARCH-NAME-UC
001090         IF WSU-HASH-PASSWORD(WS-USER-IDX) = WK-HSH-O-HASH
001100             MOVE "Y" TO WK-C-LOGIN-SW
001110             MOVE WSU-USER-ID(WS-USER-IDX) TO WK-LOG-O-USER-ID
001120         END-IF
001130     END-IF.
001140 B199-CHECK-ONE-USER-EX.
001150     EXIT.
