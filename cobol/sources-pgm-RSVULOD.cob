000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVULOD.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  20 SEP 1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVULOD - LOAD THE USER MASTER INTO THE IN-MEMORY USER TABLE.
000100*READS THE USERS FILE SEQUENTIALLY.  EACH PASSENGER IS ONE
000110*56-BYTE HEADER LINE FOLLOWED BY USR-TICKET-COUNT 83-BYTE TICKET
000120*LINES - THERE IS NO KEY TO TELL A HEADER FROM A TICKET LINE, SO
000130*THE COUNT CARRIED ON THE HEADER IS THE ONLY THING THAT TELLS
000140*THIS ROUTINE HOW MANY TICKET LINES FOLLOW BEFORE THE NEXT
000150*HEADER.  IF THE FILE IS MISSING OR EMPTY THE TABLE IS LEFT AT
000160*ZERO ROWS - NOT TREATED AS AN ERROR.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVD8909
000230*CHANGED OPEN TO TOLERATE FILE-NOT-FOUND (STATUS 35) ON A         RSVD8911
000240*FIRST-EVER RUN WITH NO USERS FILE YET ON THE LIBRARY - SAME
000250*FIX AS RSVTLOD CARRIES FOR THE TRAINS FILE.
000260*CENTURY FIX - TICKET DATE-OF-TRAVEL MOVED THROUGH WHOLE, NO      RSVDY2K1
000270*PARSING DONE HERE.
000280*ADDED THE USER-TABLE-FULL ABORT BELOW - A BAD PRIOR-NIGHT RUN    RSVD0602
000290*HAD DOUBLED UP THE USERS FILE AND THIS ROUTINE RAN PAST THE
000300*END OF THE TABLE WITHOUT ANY WARNING UNTIL RSVUSGN FAILED.
000310*DROPPED WK-N-SWITCHES-ALT AND WK-N-WORK-AREA-DUMP - NEITHER      RSVD1804
000320*WAS EVER DISPLAYED, UNLIKE THE HEADER/TICKET REDEFINES ABOVE
000330*WHICH THE LOAD LOGIC ACTUALLY RUNS ON.
000340*=================================================================
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-AS400.
000390 OBJECT-COMPUTER. IBM-AS400.
000400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000410                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000420                  UPSI-0 IS UPSI-SWITCH-0.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT USERS ASSIGN TO USERS
000470            ORGANIZATION IS LINE SEQUENTIAL
000480     FILE STATUS IS WK-C-FILE-STATUS.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  USERS
000530     LABEL RECORDS ARE OMITTED.
000540 01  USERS-IN-REC                 PIC X(83).
000550
000560*USERS-IN-USER-FIELDS - THE HEADER VIEW OF THE BUFFER.  ONLY
000570*THE FIRST 56 BYTES ARE MEANINGFUL - THE REST IS WHATEVER WAS
000580*LEFT OVER FROM A LONGER TICKET LINE READ EARLIER.
000590 01  USERS-IN-USER-FIELDS REDEFINES USERS-IN-REC.
000600     05  UIF-USER-ID               PIC X(12).
000610     05  UIF-NAME                  PIC X(20).
000620     05  UIF-HASH-PASSWORD         PIC X(20).
000630     05  UIF-TICKET-COUNT          PIC 9(02).
000640     05  FILLER                    PIC X(02).
000650     05  FILLER                    PIC X(27).
000660
000670*USERS-IN-TICKET-FIELDS - THE TICKET-LINE VIEW OF THE SAME
000680*BUFFER.  FULL TO THE 83-BYTE RECORD LENGTH, NO FILLER PAD.
000690 01  USERS-IN-TICKET-FIELDS REDEFINES USERS-IN-REC.
000700     05  UIF-TKT-TICKET-ID         PIC X(12).
000710     05  UIF-TKT-USER-ID           PIC X(12).
000720     05  UIF-TKT-SOURCE            PIC X(15).
000730     05  UIF-TKT-DESTINATION       PIC X(15).
000740     05  UIF-TKT-DATE-OF-TRAVEL    PIC X(19).
000750     05  UIF-TKT-TRAIN-ID          PIC X(10).
000760
000770 WORKING-STORAGE SECTION.
000780 01  FILLER                   PIC X(24) VALUE
000790         "** PROGRAM RSVULOD   **".
000800
000810     COPY RSVCMWS.
000820
000830 01  WK-N-RUN-SWITCHES.
000840     05  WS-EOF-USERS-SW          PIC X(01) VALUE "N".
000850         88  WS-EOF-USERS             VALUE "Y".
000860     05  FILLER                   PIC X(10).
000870
000880 01  WK-N-WORK-AREA.
000890     05  WK-N-TICKETS-REMAINING    PIC S9(04) COMP.
000900     05  WK-N-TICKET-SUB           PIC S9(04) COMP.
000910     05  FILLER                    PIC X(04).
000920
000930 LINKAGE SECTION.
000940     COPY RSVUSRT.
000950
000960 PROCEDURE DIVISION USING RSV-USER-TABLE-AREA.
000970 MAIN-MODULE.
000980     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
000990     PERFORM B000-LOAD-ONE-USER THRU B099-LOAD-ONE-USER-EX
001000         UNTIL WS-EOF-USERS.
001010     PERFORM Z000-END-PROGRAM-ROUTINE
001020         THRU Z099-END-PROGRAM-ROUTINE-EX.
001030     GOBACK.
001040
001050*----------------------------------------------------------------
001060*OPEN TOLERATES FILE-STATUS 35 (FILE NOT FOUND) - A NEW SYSTEM
001070*WITH NO USERS MASTER YET STARTS WITH AN EMPTY TABLE, NOT AN
001080*ABORT.  ANY OTHER NON-ZERO STATUS IS STILL FATAL.
001090*----------------------------------------------------------------
001100 A000-INITIALIZE.
001110     MOVE ZERO TO WS-USER-COUNT.
001120     OPEN INPUT USERS.
001130     IF WK-C-FILE-STATUS = "35"
001140         MOVE "Y" TO WS-EOF-USERS-SW
001150     ELSE
001160         IF NOT WK-C-SUCCESSFUL
001170             DISPLAY "RSVULOD - OPEN FILE ERROR - USERS"
001180             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001190             PERFORM Y900-ABNORMAL-TERMINATION
001200         ELSE
001210             PERFORM C000-READ-USERS THRU C099-READ-USERS-EX
001220         END-IF
001230     END-IF.
001240 A099-INITIALIZE-EX.
001250     EXIT.
001260
001270 C000-READ-USERS.
001280     READ USERS
001290         AT END
001300             MOVE "Y" TO WS-EOF-USERS-SW
001310     END-READ.
001320 C099-READ-USERS-EX.
001330     EXIT.
001340
001350*----------------------------------------------------------------
001360*APPEND ONE PASSENGER HEADER TO THE TABLE, THEN PULL ACROSS
001370*WHATEVER TICKET LINES THE HEADER SAYS FOLLOW IT.  SEE RSVD0602
001380*ABOVE FOR WHY THE TABLE-FULL CHECK COMES BEFORE THE APPEND.
001390*----------------------------------------------------------------
001400 B000-LOAD-ONE-USER.
001410     IF WS-USER-COUNT >= WS-MAX-USERS
001420         DISPLAY "RSVULOD - USER TABLE FULL ON LOAD"
001430         PERFORM Y900-ABNORMAL-TERMINATION
001440     END-IF.
001450     ADD 1 TO WS-USER-COUNT.
001460     SET WS-USER-IDX TO WS-USER-COUNT.
001470     MOVE UIF-USER-ID          TO WSU-USER-ID(WS-USER-IDX).
001480     MOVE UIF-NAME             TO WSU-NAME(WS-USER-IDX).
001490     MOVE UIF-HASH-PASSWORD    TO WSU-HASH-PASSWORD(WS-USER-IDX).
001500     MOVE UIF-TICKET-COUNT     TO WSU-TICKET-COUNT(WS-USER-IDX).
001510     MOVE UIF-TICKET-COUNT     TO WK-N-TICKETS-REMAINING.
001520     PERFORM C000-READ-USERS THRU C099-READ-USERS-EX.
001530     IF WK-N-TICKETS-REMAINING > ZERO
001540         PERFORM D000-LOAD-ONE-TICKET
001550             THRU D099-LOAD-ONE-TICKET-EX
001560             VARYING WK-N-TICKET-SUB FROM 1 BY 1
001570             UNTIL WK-N-TICKET-SUB > WK-N-TICKETS-REMAINING
001580     END-IF.
001590 B099-LOAD-ONE-USER-EX.
001600     EXIT.
001610
001620 D000-LOAD-ONE-TICKET.
001630     MOVE UIF-TKT-TICKET-ID
001640                 TO WSU-TICKET-ID(WS-USER-IDX, WK-N-TICKET-SUB).
001650     MOVE UIF-TKT-SOURCE
001660                 TO WSU-TKT-SOURCE(WS-USER-IDX, WK-N-TICKET-SUB).
001670     MOVE UIF-TKT-DESTINATION
001680                 TO WSU-TKT-DEST(WS-USER-IDX, WK-N-TICKET-SUB).
001690     MOVE UIF-TKT-DATE-OF-TRAVEL
001700                 TO WSU-TKT-TRAVEL-DT(WS-USER-IDX, WK-N-TICKET-SUB).
001710     MOVE UIF-TKT-TRAIN-ID
001720                 TO WSU-TKT-TRAIN-ID(WS-USER-IDX, WK-N-TICKET-SUB).
001730     PERFORM C000-READ-USERS THRU C099-READ-USERS-EX.
001740 D099-LOAD-ONE-TICKET-EX.
001750     EXIT.
001760
001770 Y900-ABNORMAL-TERMINATION.
001780     DISPLAY "RSVULOD - ABNORMAL TERMINATION - RUN ABORTED".
001790     MOVE 16 TO RETURN-CODE.
001800     STOP RUN.
001810
001820 Z000-END-PROGRAM-ROUTINE.
001830     CLOSE USERS.
001840     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-PERMANENT-ERROR
001850         DISPLAY "RSVULOD - CLOSE FILE ERROR - USERS"
001860         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870     END-IF.
001880 Z099-END-PROGRAM-ROUTINE-EX.
001890     EXIT.
