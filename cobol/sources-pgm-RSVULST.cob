000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVULST.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  02 OCT 1992.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVULST - THIS IS A CALLED ROUTINE TO LIST A PASSENGER'S BOOKED
000100*TICKETS.
000110*
000120*LOCATE THE USER BY ID AND FORMAT ONE DISPLAY LINE PER BOOKED
000130*TICKET INTO THE CALLER'S LINE TABLE.  IF THE USER CANNOT BE
000140*FOUND, OR IS FOUND BUT HOLDS NO TICKETS, RETURN A SINGLE
000150*"NO BOOKINGS" LINE - THIS ROUTINE HAS NO STATUS FIELD TO
000160*REPORT ON, SO THE LINE TABLE ITSELF CARRIES THE OUTCOME.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVT9210
000230*CENTURY FIX - TRAVEL DATE MOVED THROUGH WHOLE, NO PARSING        RSVTY2K1
000240*DONE HERE.
000250*REWORDED THE EMPTY-LIST LINE FROM "NONE" TO "NO BOOKINGS" TO     RSVT0305
000260*MATCH THE WORDING THE COUNTER STAFF SCRIPT NOW USES.
000270*DROPPED WK-N-WORK-AREA-DUMP, WK-L-LINE-WORK-ALT AND WK-LST-      RSVT1804
000280*LINKAGE-DUMP - NONE WAS EVER DISPLAYED, JUST DEAD FLAT
000290*REDEFINES.
000300*=================================================================
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-AS400.
000350 OBJECT-COMPUTER. IBM-AS400.
000360 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000370                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000380                  UPSI-0 IS UPSI-SWITCH-0.
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420 01  FILLER                  PIC X(24) VALUE
000430         "** PROGRAM RSVULST **".
000440
000450 01  WK-N-WORK-AREA.
000460     05  WK-N-USER-IDX-SAVE        PIC S9(04) COMP.
000470     05  WK-C-USER-FOUND-SW        PIC X(01) VALUE "N".
000480         88  WK-C-USER-FOUND           VALUE "Y".
000490     05  FILLER                    PIC X(04).
000500
000510 01  WK-L-LINE-WORK.
000520     05  WK-L-LINE-BUILD           PIC X(130).
000530     05  FILLER                    PIC X(04).
000540
000550 LINKAGE SECTION.
000560 01  WK-LST-LINKAGE.
000570     05  WK-LST-INPUT.
000580         10  WK-LST-I-USER-ID      PIC X(12).
000590     05  WK-LST-OUTPUT.
000600         10  WK-LST-O-COUNT        PIC S9(04) COMP.
000610         10  WK-LST-O-LINE OCCURS 10 TIMES PIC X(120).
000620
000630     COPY RSVUSRT.
000640
000650 PROCEDURE DIVISION USING WK-LST-LINKAGE, RSV-USER-TABLE-AREA.
000660 MAIN-MODULE.
000670     PERFORM A000-PROCESS-CALLED-ROUTINE
000680         THRU A099-PROCESS-CALLED-ROUTINE-EX.
000690     GOBACK.
000700
000710*----------------------------------------------------------------
000720*FIND THE USER BY ID - EXACT COMPARE, NOT CASE-FOLDED, SINCE
000730*USER IDS ARE STAMPED BY RSVUSGN'S RUN-SEQUENCE ROUTINE AND
000740*ARE NEVER TYPED IN BY A PASSENGER.
000750*----------------------------------------------------------------
000760 A000-PROCESS-CALLED-ROUTINE.
000770     MOVE "N" TO WK-C-USER-FOUND-SW.
000780     MOVE ZERO TO WK-LST-O-COUNT.
000790     PERFORM B100-COMPARE-ONE-USER
000800         VARYING WS-USER-IDX FROM 1 BY 1
000810         UNTIL WS-USER-IDX > WS-USER-COUNT
000820         OR WK-C-USER-FOUND.
000830     IF WK-C-USER-FOUND
000840         IF WSU-TICKET-COUNT(WK-N-USER-IDX-SAVE) > ZERO
000850             PERFORM C100-BUILD-ONE-LINE
000860                 VARYING WS-TICKET-IDX FROM 1 BY 1
000870                 UNTIL WS-TICKET-IDX >
000880                     WSU-TICKET-COUNT(WK-N-USER-IDX-SAVE)
000890         ELSE
000900             PERFORM D000-SET-NO-BOOKINGS-LINE
000910                 THRU D099-SET-NO-BOOKINGS-LINE-EX
000920         END-IF
000930     ELSE
000940         PERFORM D000-SET-NO-BOOKINGS-LINE
000950             THRU D099-SET-NO-BOOKINGS-LINE-EX
000960     END-IF.
000970 A099-PROCESS-CALLED-ROUTINE-EX.
000980     EXIT.
000990
001000 B100-COMPARE-ONE-USER.
001010     IF WSU-USER-ID(WS-USER-IDX) = WK-LST-I-USER-ID
001020         MOVE "Y" TO WK-C-USER-FOUND-SW
001030         SET WK-N-USER-IDX-SAVE TO WS-USER-IDX
001040     END-IF.
001050 B199-COMPARE-ONE-USER-EX.
001060     EXIT.
001070
001080*----------------------------------------------------------------
001090*BUILD ONE DISPLAY LINE IN THE SPEC'S FIXED WORDING.  THE TRAVEL
001100*DATE-TIME IS MOVED THROUGH DELIMITED BY SIZE BECAUSE IT HAS AN
001110*EMBEDDED SPACE BETWEEN THE DATE AND TIME HALVES - DELIMITED BY
001120*SPACE WOULD CUT IT OFF AT THE DATE.
001130*----------------------------------------------------------------
001140 C100-BUILD-ONE-LINE.
001150     SET WS-USER-IDX TO WK-N-USER-IDX-SAVE.
001160     MOVE SPACES TO WK-L-LINE-BUILD.
001170     STRING "TICKET: " DELIMITED BY SIZE
001180         WSU-TICKET-ID(WS-USER-IDX, WS-TICKET-IDX)
001190             DELIMITED BY SPACE
001200         " USER: " DELIMITED BY SIZE
001210         WK-LST-I-USER-ID DELIMITED BY SPACE
001220         " FROM: " DELIMITED BY SIZE
001230         WSU-TKT-SOURCE(WS-USER-IDX, WS-TICKET-IDX)
001240             DELIMITED BY SPACE
001250         " TO: " DELIMITED BY SIZE
001260         WSU-TKT-DEST(WS-USER-IDX, WS-TICKET-IDX)
001270             DELIMITED BY SPACE
001280         " ON: " DELIMITED BY SIZE
001290         WSU-TKT-TRAVEL-DT(WS-USER-IDX, WS-TICKET-IDX)
001300             DELIMITED BY SIZE
001310         " TRAIN: " DELIMITED BY SIZE
001320         WSU-TKT-TRAIN-ID(WS-USER-IDX, WS-TICKET-IDX)
001330             DELIMITED BY SPACE
001340         INTO WK-L-LINE-BUILD.
001350     ADD 1 TO WK-LST-O-COUNT.
001360     MOVE WK-L-LINE-BUILD TO WK-LST-O-LINE(WK-LST-O-COUNT).
001370 C199-BUILD-ONE-LINE-EX.
001380     EXIT.
001390
001400 D000-SET-NO-BOOKINGS-LINE.
001410     MOVE 1 TO WK-LST-O-COUNT.
001420     MOVE "NO BOOKINGS" TO WK-LST-O-LINE(1).
001430 D099-SET-NO-BOOKINGS-LINE-EX.
001440     EXIT.
