000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVUSAV.
000030 AUTHOR.        MATILDA WEE TL.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  20 SEP 1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVUSAV - REWRITE THE USERS MASTER FILE FROM THE IN-MEMORY USER
000100*TABLE.  CALLED BY RSVUSGN, RSVUBOK AND RSVUCAN WHENEVER A
000110*PASSENGER OR A TICKET LIST CHANGES, SO THE MASTER FILE ON DISK
000120*NEVER DRIFTS FROM WHAT IS IN MEMORY.  THE WHOLE FILE IS
000130*REWRITTEN EVERY TIME - THERE IS NO PARTIAL REWRITE OF A SINGLE
000140*PASSENGER, SINCE LINE SEQUENTIAL FILES HAVE NO KEYED ACCESS TO
000150*REWRITE ONE RECORD IN PLACE.  EACH PASSENGER WRITES ONE HEADER
000160*LINE FOLLOWED BY ONE TICKET LINE PER BOOKED TICKET.
000170*=================================================================
000180*HISTORY OF AMENDMENT:
000190*=================================================================
000200*TAG     DATE       DEV     DESCRIPTION
000210*------- ---------- ------- -----------------------------------
000220*INITIAL VERSION.                                                 RSVE8909
000230*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVEY2K1
000240*ADDED THE WRITE-ERROR ABORT - SAME FIX AS RSVTSAV CARRIES FOR    RSVE0309
000250*THE TRAINS FILE, AFTER THE SAME QUARTERLY FULL-DISK INCIDENT
000260*TRUNCATED THE USERS FILE AS WELL WITH NO WARNING GIVEN.
000270*DROPPED WK-N-SWITCHES-ALT AND WK-N-WORK-AREA-DUMP - NEITHER WAS  RSVE1804
000280*EVER DISPLAYED, UNLIKE WK-N-USER-DUMP AND WK-N-TICKET-DUMP BELOW
000290*WHICH B000 AND C000 BOTH ACTUALLY DISPLAY ON A WRITE ERROR.
000300*=================================================================
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-AS400.
000350 OBJECT-COMPUTER. IBM-AS400.
000360 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000370                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000380                  UPSI-0 IS UPSI-SWITCH-0.
000390
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT USERS ASSIGN TO USERS
000430            ORGANIZATION IS LINE SEQUENTIAL
000440     FILE STATUS IS WK-C-FILE-STATUS.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  USERS
000490     LABEL RECORDS ARE OMITTED.
000500     COPY RSVUSRR.
000510
000520*WK-N-USER-DUMP IS A FLAT ONE-FIELD VIEW OF THE OUTPUT HEADER
000530*RECORD, USED TO DISPLAY THE LAST RECORD BUILT IF A WRITE ABORTS.
000540 01  WK-N-USER-DUMP REDEFINES RSV-USER-RECORD PIC X(56).
000550
000560*WK-N-TICKET-DUMP IS THE SAME FLAT-VIEW HABIT APPLIED TO THE
000570*OUTPUT TICKET RECORD.
000580 01  WK-N-TICKET-DUMP REDEFINES RSV-TICKET-RECORD PIC X(83).
000590
000600 WORKING-STORAGE SECTION.
000610 01  FILLER                   PIC X(24) VALUE
000620         "** PROGRAM RSVUSAV   **".
000630
000640     COPY RSVCMWS.
000650
000660 01  WK-N-RUN-SWITCHES.
000670     05  WS-WRITE-ERROR-SW        PIC X(01) VALUE "N".
000680         88  WS-WRITE-ERROR           VALUE "Y".
000690     05  FILLER                   PIC X(10).
000700
000710 01  WK-N-WORK-AREA.
000720     05  WK-N-USER-SUB             PIC S9(04) COMP.
000730     05  WK-N-TICKET-SUB           PIC S9(04) COMP.
000740     05  FILLER                    PIC X(04).
000750
000760 LINKAGE SECTION.
000770     COPY RSVUSRT.
000780
000790 PROCEDURE DIVISION USING RSV-USER-TABLE-AREA.
000800 MAIN-MODULE.
000810     PERFORM A000-OPEN-OUTPUT-FILE THRU A099-OPEN-OUTPUT-FILE-EX.
000820     PERFORM B000-WRITE-ONE-USER
000830         VARYING WK-N-USER-SUB FROM 1 BY 1
000840         UNTIL WK-N-USER-SUB > WS-USER-COUNT
000850         OR WS-WRITE-ERROR.
000860     PERFORM Z000-END-PROGRAM-ROUTINE
000870         THRU Z099-END-PROGRAM-ROUTINE-EX.
000880     GOBACK.
000890
000900 A000-OPEN-OUTPUT-FILE.
000910     OPEN OUTPUT USERS.
000920     IF NOT WK-C-SUCCESSFUL
000930         DISPLAY "RSVUSAV - OPEN FILE ERROR - USERS"
000940         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
000950         PERFORM Y900-ABNORMAL-TERMINATION
000960     END-IF.
000970 A099-OPEN-OUTPUT-FILE-EX.
000980     EXIT.
000990
001000*----------------------------------------------------------------
001010*WRITE ONE PASSENGER'S HEADER LINE, THEN PERFORM C000 BELOW TO
001020*WRITE OUT WHATEVER TICKET LINES FOLLOW IT.  A WRITE ERROR STOPS
001030*THE LOOP - SEE RSVE0309 ABOVE.
001040*----------------------------------------------------------------
001050 B000-WRITE-ONE-USER.
001060     MOVE WSU-USER-ID(WK-N-USER-SUB)      TO USR-USER-ID.
001070     MOVE WSU-NAME(WK-N-USER-SUB)         TO USR-NAME.
001080     MOVE WSU-HASH-PASSWORD(WK-N-USER-SUB) TO USR-HASH-PASSWORD.
001090     MOVE WSU-TICKET-COUNT(WK-N-USER-SUB)  TO USR-TICKET-COUNT.
001100     WRITE RSV-USER-RECORD.
001110     IF NOT WK-C-SUCCESSFUL
001120         DISPLAY "RSVUSAV - WRITE ERROR - USERS HEADER"
001130         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001140         DISPLAY "LAST RECORD BUILT: " WK-N-USER-DUMP
001150         MOVE "Y" TO WS-WRITE-ERROR-SW
001160     ELSE
001170         IF WSU-TICKET-COUNT(WK-N-USER-SUB) > ZERO
001180             PERFORM C000-WRITE-ONE-TICKET
001190                 THRU C099-WRITE-ONE-TICKET-EX
001200                 VARYING WK-N-TICKET-SUB FROM 1 BY 1
001210                 UNTIL WK-N-TICKET-SUB >
001220                     WSU-TICKET-COUNT(WK-N-USER-SUB)
001230                 OR WS-WRITE-ERROR
001240         END-IF
001250     END-IF.
001260 B099-WRITE-ONE-USER-EX.
001270     EXIT.
001280
001290 C000-WRITE-ONE-TICKET.
001300     MOVE WSU-TICKET-ID(WK-N-USER-SUB, WK-N-TICKET-SUB)
001310                                       TO TKT-TICKET-ID.
001320     MOVE WSU-USER-ID(WK-N-USER-SUB)   TO TKT-USER-ID.
001330     MOVE WSU-TKT-SOURCE(WK-N-USER-SUB, WK-N-TICKET-SUB)
001340                                       TO TKT-SOURCE.
001350     MOVE WSU-TKT-DEST(WK-N-USER-SUB, WK-N-TICKET-SUB)
001360                                       TO TKT-DESTINATION.
001370     MOVE WSU-TKT-TRAVEL-DT(WK-N-USER-SUB, WK-N-TICKET-SUB)
001380                                       TO TKT-DATE-OF-TRAVEL.
001390     MOVE WSU-TKT-TRAIN-ID(WK-N-USER-SUB, WK-N-TICKET-SUB)
001400                                       TO TKT-TRAIN-ID.
001410     WRITE RSV-TICKET-RECORD.
001420     IF NOT WK-C-SUCCESSFUL
001430         DISPLAY "RSVUSAV - WRITE ERROR - USERS TICKET"
001440         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001450         DISPLAY "LAST RECORD BUILT: " WK-N-TICKET-DUMP
001460         MOVE "Y" TO WS-WRITE-ERROR-SW
001470     END-IF.
001480 C099-WRITE-ONE-TICKET-EX.
001490     EXIT.
001500
001510 Y900-ABNORMAL-TERMINATION.
001520     DISPLAY "RSVUSAV - ABNORMAL TERMINATION - RUN ABORTED".
001530     MOVE 16 TO RETURN-CODE.
001540     STOP RUN.
001550
001560 Z000-END-PROGRAM-ROUTINE.
001570     CLOSE USERS.
001580     IF NOT WK-C-SUCCESSFUL
001590         DISPLAY "RSVUSAV - CLOSE FILE ERROR - USERS"
001600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001610     END-IF.
001620     IF WS-WRITE-ERROR
001630         PERFORM Y900-ABNORMAL-TERMINATION
001640     END-IF.
001650 Z099-END-PROGRAM-ROUTINE-EX.
001660     EXIT.
