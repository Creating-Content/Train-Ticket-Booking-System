000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RSVUSGN.
000030 AUTHOR.        DESMOND LIM.
000040 INSTALLATION.  RAIL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  25 SEP 1992.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*=================================================================
000090*RSVUSGN - THIS IS A CALLED ROUTINE TO SIGN UP A NEW PASSENGER.
000100*
000110*REJECT IF THE REQUESTED USERNAME ALREADY EXISTS ON THE TABLE
000120*(CASE-INSENSITIVE).  OTHERWISE FOLD THE PLAIN PASSWORD VIA
000130*RSVUHSH, ASSIGN A NEW RUN-SEQUENCE USER ID, APPEND THE NEW
000140*USER WITH AN EMPTY TICKET LIST, AND CALL RSVUSAV TO REWRITE
000150*THE USER MASTER.
000160*=================================================================
000170*HISTORY OF AMENDMENT:
000180*=================================================================
000190*TAG     DATE       DEV     DESCRIPTION
000200*------- ---------- ------- -----------------------------------
000210*INITIAL VERSION.                                                 RSVG9209
000220*CENTURY FIX - REVIEWED, NO DATE FIELDS HANDLED HERE.             RSVGY2K1
000230*ADDED THE TABLE-FULL CHECK BEFORE APPENDING - A STATION          RSVG0602
000240*PROMOTION DRIVE PUSHED SIGNUPS PAST WS-MAX-USERS WITH NO
000250*WARNING BACK TO THE OPERATOR.
000260*DROPPED WK-N-WORK-AREA-DUMP, WK-HSH-LINKAGE-ALT AND WK-SUP-      RSVG1804
000270*LINKAGE-DUMP - NONE WAS EVER DISPLAYED, JUST DEAD FLAT
000280*REDEFINES.
000290*=================================================================
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-AS400.
000340 OBJECT-COMPUTER. IBM-AS400.
000350 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000360                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000370                  UPSI-0 IS UPSI-SWITCH-0.
000380
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410 01  FILLER                  PIC X(24) VALUE
000420         "** PROGRAM RSVUSGN **".
000430
000440     COPY RSVSEQC.
000450
000460 01  WK-N-WORK-AREA.
000470     05  WK-N-SEARCH-NAME-UC       PIC X(20).
000480     05  WK-N-TABLE-NAME-UC        PIC X(20).
000490     05  WK-C-DUP-FOUND-SW         PIC X(01) VALUE "N".
000500         88  WK-C-DUP-FOUND            VALUE "Y".
000510     05  WK-N-NEW-ROW-INDEX        PIC S9(04) COMP.
000520
000530 01  WK-HSH-LINKAGE.
000540     05  WK-HSH-INPUT.
000550         10  WK-HSH-I-PASSWORD     PIC X(20).
000560     05  WK-HSH-OUTPUT.
000570         10  WK-HSH-O-HASH         PIC X(20).
000580
000590 LINKAGE SECTION.
000600 01  WK-SUP-LINKAGE.
000610     05  WK-SUP-INPUT.
000620         10  WK-SUP-I-USERNAME     PIC X(20).
000630         10  WK-SUP-I-PASSWORD     PIC X(20).
000640     05  WK-SUP-OUTPUT.
000650         10  WK-SUP-O-STATUS       PIC X(08).
000660         10  WK-SUP-O-REASON       PIC X(30).
000670         10  WK-SUP-O-USER-ID      PIC X(12).
000680
000690     COPY RSVUSRT.
000700
000710 PROCEDURE DIVISION USING WK-SUP-LINKAGE, RSV-USER-TABLE-AREA.
000720 MAIN-MODULE.
000730     PERFORM A000-CHECK-DUPLICATE-NAME
000740         THRU A099-CHECK-DUPLICATE-NAME-EX.
000750     IF WK-C-DUP-FOUND
000760         MOVE "REJECTED" TO WK-SUP-O-STATUS
000770         MOVE "DUPLICATE USERNAME" TO WK-SUP-O-REASON
000780     ELSE
000790         IF WS-USER-COUNT >= WS-MAX-USERS
000800             MOVE "REJECTED" TO WK-SUP-O-STATUS
000810             MOVE "USER TABLE FULL" TO WK-SUP-O-REASON
000820         ELSE
000830             PERFORM B000-ADD-NEW-USER THRU B099-ADD-NEW-USER-EX
000840         END-IF
000850     END-IF.
000860     EXIT PROGRAM.
000870
000880*----------------------------------------------------------------
000890*SCAN THE WHOLE TABLE - NOT AN EARLY EXIT - THE SAME FIRST-MATCH
000900*HABIT USED BY RSVTADD FOR THE TRAIN ID COMPARE.
000910*----------------------------------------------------------------
000920 A000-CHECK-DUPLICATE-NAME.
000930     MOVE "N" TO WK-C-DUP-FOUND-SW.
000940     MOVE WK-SUP-I-USERNAME TO WK-N-SEARCH-NAME-UC.
000950     INSPECT WK-N-SEARCH-NAME-UC
000960         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000970                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000980     PERFORM A100-COMPARE-ONE-NAME
000990         VARYING WS-USER-IDX FROM 1 BY 1
001000         UNTIL WS-USER-IDX > WS-USER-COUNT.
001010 A099-CHECK-DUPLICATE-NAME-EX.
001020     EXIT.
001030
001040 A100-COMPARE-ONE-NAME.
001050     MOVE WSU-NAME(WS-USER-IDX) TO WK-N-TABLE-NAME-UC.
001060     INSPECT WK-N-TABLE-NAME-UC
001070         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001080                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001090     IF WK-N-TABLE-NAME-UC = WK-N-SEARCH-NAME-UC
001100         MOVE "Y" TO WK-C-DUP-FOUND-SW
001110     END-IF.
001120 A199-COMPARE-ONE-NAME-EX.
001130     EXIT.
001140
001150*----------------------------------------------------------------
001160*FOLD THE PASSWORD, STAMP A NEW RUN-SEQUENCE ID, APPEND THE ROW
001170*WITH AN EMPTY TICKET LIST, AND REWRITE THE USER MASTER.
001180*----------------------------------------------------------------
001190 B000-ADD-NEW-USER.
001200     MOVE WK-SUP-I-PASSWORD TO WK-HSH-I-PASSWORD.
001210     CALL "RSVUHSH" USING WK-HSH-LINKAGE.
001220     PERFORM C000-NEXT-RUN-SEQ-ID THRU C099-NEXT-RUN-SEQ-ID-EX.
001230     ADD 1 TO WS-USER-COUNT.
001240     SET WK-N-NEW-ROW-INDEX TO WS-USER-COUNT.
001250     SET WS-USER-IDX TO WS-USER-COUNT.
001260     MOVE WK-SEQ-NEW-ID       TO WSU-USER-ID(WS-USER-IDX).
001270     MOVE WK-SUP-I-USERNAME   TO WSU-NAME(WS-USER-IDX).
001280     MOVE WK-HSH-O-HASH       TO WSU-HASH-PASSWORD(WS-USER-IDX).
001290     MOVE ZERO                TO WSU-TICKET-COUNT(WS-USER-IDX).
001300     CALL "RSVUSAV" USING RSV-USER-TABLE-AREA.
001310     MOVE "OK"          TO WK-SUP-O-STATUS.
001320     MOVE WK-SEQ-NEW-ID TO WK-SUP-O-USER-ID.
001330 B099-ADD-NEW-USER-EX.
001340     EXIT.
001350
001360*----------------------------------------------------------------
001370*BUILD THE NEXT RUN-SEQUENCE USER ID - SAME SHAPE AS RSVMAIN'S
001380*TICKET-ID PARAGRAPH, WITH THE "US" PREFIX IN PLACE OF "TK".
001390*----------------------------------------------------------------
001400 C000-NEXT-RUN-SEQ-ID.
001410     ADD 1 TO WK-SEQ-COUNTER.
001420     MOVE WK-SEQ-COUNTER TO WK-SEQ-COUNTER-DSP.
001430     MOVE "US" TO WK-SEQ-ID-PREFIX.
001440     ACCEPT WK-SEQ-CCYYMMDD FROM DATE YYYYMMDD.
001450     ACCEPT WK-SEQ-HHMMSS   FROM TIME.
001460     STRING WK-SEQ-ID-PREFIX WK-SEQ-CCYYMMDD(5:2) WK-SEQ-CCYYMMDD(7:2)
001470            WK-SEQ-COUNTER-DSP DELIMITED BY SIZE INTO WK-SEQ-NEW-ID.
001480 C099-NEXT-RUN-SEQ-ID-EX.
001490     EXIT.
